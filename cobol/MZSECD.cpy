000100******************************************************************        
000200*      M Z S E C D  -  R E G I S T R O  D E  P E R F I L         *        
000300*         ( B A S E   D E   D A T O S   D E   S E C C I O N )    *        
000400******************************************************************        
000500*   APLICACION  : DISENO DE MONTANTES DE MURO CORTINA            *        
000600*   ARCHIVO     : MZSECD (ENTRADA, SECUENCIAL, N REGISTROS)      *        
000700*   DESCRIPCION : EXTRACTO PLANO DE LA BASE DE PERFILES          *        
000800*               : COMERCIALES DE MONTANTE. REGISTROS CON         *        
000900*               : PROFUNDIDAD, INERCIA O MODULO EN CERO SE       *        
001000*               : DESCARTAN (VER 0600-EVALUA-SECCIONES).          *       
001100******************************************************************        
001200*   MANTENIMIENTO                                                *        
001300*   FECHA     INIC   DESCRIPCION                                 *        
001400*   --------  -----  --------------------------------------------*        
001500*   12/03/1987 MACR  VERSION ORIGINAL DEL LAYOUT                 *        
001600*   03/05/2007 HLPZ  AGREGA BANDERA DE PERFIL REFORZADO           *       
001700******************************************************************        
001800 01  REG-MZSECD.                                                          
001900     05  SEC-SUPPLIER               PIC X(12).                            
002000     05  SEC-NAME                   PIC X(20).                            
002100     05  SEC-MATERIAL                PIC X(09).                           
002200     05  SEC-REINF                  PIC X(01).                            
002300         88  SEC-ES-REFORZADO             VALUE 'Y'.                      
002400         88  SEC-NO-REFORZADO             VALUE 'N'.                      
002500     05  SEC-DEPTH-MM               PIC 9(03)V9.                          
002600     05  SEC-I-CM4                  PIC 9(05)V99.                         
002700     05  SEC-Z-CM3                   PIC 9(04)V99.                        
002800     05  FILLER                      PIC X(11).                           
