000100******************************************************************        
000200*      M Z E V A L  -  R E G I S T R O  D E  E V A L U A C I O N *        
000300*                  D E   P E R F I L   ( S A L I D A )           *        
000400******************************************************************        
000500*   APLICACION  : DISENO DE MONTANTES DE MURO CORTINA            *        
000600*   ARCHIVO     : MZEVAL (SALIDA, SECUENCIAL, N REGISTROS)       *        
000700*   DESCRIPCION : UN REGISTRO POR PERFIL EVALUADO, PARA CARGA    *        
000800*               : POSTERIOR A LA HOJA DE CALCULO DEL DEPTO.      *        
000900******************************************************************        
001000*   MANTENIMIENTO                                                *        
001100*   FECHA     INIC   DESCRIPCION                                 *        
001200*   --------  -----  --------------------------------------------*        
001300*   12/03/1987 MACR  VERSION ORIGINAL DEL LAYOUT                 *        
001400*   15/08/2009 RSAJ  AGREGA SE-STATUS PASS/FAIL                  *        
001500******************************************************************        
001600 01  REG-MZEVAL.                                                          
001700     05  SE-SUPPLIER                PIC X(12).                            
001800     05  SE-NAME                    PIC X(20).                            
001900     05  SE-DEPTH-MM                PIC 9(03)V9.                          
002000     05  SE-Z-CM3                   PIC 9(04)V99.                         
002100     05  SE-I-CM4                    PIC 9(05)V99.                        
002200     05  SE-ULS-UTIL                PIC 9V9(04).                          
002300     05  SE-SLS-UTIL                PIC 9V9(04).                          
002400     05  SE-STATUS                  PIC X(04).                            
002500     05  FILLER                     PIC X(17).                            
