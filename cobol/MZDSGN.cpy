000100******************************************************************        
000200*              M Z D S G N  -  R E G I S T R O  D E              *        
000300*                D A T O S   D E   E N T R A D A                 *        
000400******************************************************************        
000500*   APLICACION  : DISENO DE MONTANTES DE MURO CORTINA            *        
000600*   ARCHIVO     : MZDSGN (ENTRADA, SECUENCIAL, 1 REGISTRO)       *        
000700*   DESCRIPCION : GEOMETRIA DEL VANO, MATERIAL, CARGAS Y         *        
000800*               : CRITERIOS DE DISENO PARA UNA CORRIDA           *        
000900******************************************************************        
001000*   MANTENIMIENTO                                                *        
001100*   FECHA     INIC   DESCRIPCION                                 *        
001200*   --------  -----  --------------------------------------------*        
001300*   12/03/1987 MACR  VERSION ORIGINAL DEL LAYOUT                 *        
001400*   30/11/1998 MACR  AMPLIA GRADO Y TIPO DE MATERIAL (A8/A9)      *       
001500*   14/06/2003 HLPZ  AGREGA CAMPOS DE BARRERA Y ALTURA            *       
001600*   09/09/2011 RSAJ  AGREGA FLAGS DE FILTRO POR REFORZADO         *       
001700*   10/08/2016 PVEG  NOTA: SI NINGUN FLAG DE REFUERZO VIENE EN    *       
001800*                    'Y'/'N', MZCW1C01 (0230) LOS FUERZA A 'Y'    *       
001900*                    (INCLUYE AMBOS). VER LOS DOS CAMPOS ABAJO.   *       
002000******************************************************************        
002100 01  REG-MZDSGN.                                                          
002200     05  DSG-SPAN-MM              PIC 9(05)V9.                            
002300     05  DSG-BAY-WIDTH-MM         PIC 9(05)V9.                            
002400     05  DSG-MATERIAL-TYPE        PIC X(09).                              
002500     05  DSG-GRADE                PIC X(08).                              
002600     05  DSG-CUSTOM-E-GPA         PIC 9(03)V99.                           
002700     05  DSG-CUSTOM-FY-MPA        PIC 9(03)V99.                           
002800     05  DSG-CUSTOM-DENS          PIC 9(04)V9.                            
002900     05  DSG-INCL-WIND            PIC X(01).                              
003000         88  DSG-INCLUI-VIENTO           VALUE 'Y'.                       
003100     05  DSG-WIND-KPA              PIC 9(02)V99.                          
003200     05  DSG-INCL-BARRIER         PIC X(01).                              
003300         88  DSG-INCLUI-BARRERA          VALUE 'Y'.                       
003400     05  DSG-BARRIER-KNM           PIC 9(01)V99.                          
003500     05  DSG-BARRIER-HT-MM         PIC 9(04).                             
003600     05  DSG-DEFL-LIMIT-MM        PIC 9(03)V99.                           
003700     05  DSG-SAFETY-FACTOR         PIC 9(01)V99.                          
003800     05  DSG-INCL-REFORZADO        PIC X(01).                             
003900         88  DSG-INCLUYE-REFORZADO       VALUE 'Y'.                       
004000     05  DSG-INCL-SIN-REFUERZO     PIC X(01).                             
004100         88  DSG-INCLUYE-SIN-REFUERZO    VALUE 'Y'.                       
004200     05  DSG-FECHA-CORRIDA        PIC X(08).                              
004300     05  FILLER                    PIC X(05).                             
