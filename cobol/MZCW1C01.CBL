000100******************************************************************        
000200* FECHA       : 08/04/1988                                       *        
000300* PROGRAMADOR : MARTA ACUNA (MACR)                                *       
000400* APLICACION  : DISENO DE MONTANTES DE MURO CORTINA              *        
000500* PROGRAMA    : MZCW1C01                                         *        
000600* TIPO        : BATCH                                            *        
000700* DESCRIPCION : DIMENSIONA MONTANTES (MULLIONS) DE MURO CORTINA  *        
000800*             : A PARTIR DE LA GEOMETRIA DEL VANO, EL MATERIAL Y *        
000900*             : LAS CARGAS DE VIENTO Y BARANDA. CALCULA LAS      *        
001000*             : COMBINACIONES ULS/SLS, EL MOMENTO Y CORTANTE     *        
001100*             : GOBERNANTES, LA INERCIA REQUERIDA Y BARRE EL     *        
001200*             : CATALOGO DE PERFILES COMERCIALES PARA RECOMENDAR *        
001300*             : LA SECCION MAS LIVIANA QUE CUMPLE                *        
001400* ARCHIVOS    : MZDSGN=E,MZLDCS=E,MZSECD=E,MZRPT1=S,MZEVAL=S     *        
001500* ACCION (ES) : C=CALCULA, R=REPORTA, E=EXTRAE                   *        
001600* INSTALADO   : 08/04/1988                                       *        
001700* BPM/RATIONAL: 114402                                           *        
001800* NOMBRE      : DISENO DE MONTANTES - CORRIDA BATCH              *        
001900* DESCRIPCION : MANTENIMIENTO                                    *        
002000******************************************************************        
002100*   MANTENIMIENTO                                                *        
002200*   FECHA      INIC   BPM     DESCRIPCION                        *        
002300*   ---------  -----  ------  ------------------------------     *        
002400*   08/04/1988 MACR   114402  VERSION ORIGINAL. LEE MZDSGN,       *       
002500*                             CALCULA ULS/SLS Y BARRE MZSECD      *       
002600*   22/09/1989 MACR   114490  AGREGA TABLA DE MATERIALES ALUMINIO *       
002700*   17/02/1991 MACR   114777  CORRIGE FORMULA DE MOMENTO CON      *       
002800*                             CARGA DE BARANDA A MEDIO CLARO      *       
002900*   11/10/1993 DCHV   115120  AGREGA RECOMENDACION DE SECCION Y   *       
003000*                             DISTANCIA EUCLIDIANA DE UTILIZACION *       
003100*   05/03/1996 DCHV   115398  ORDENA TABLA DE SECCIONES POR       *       
003200*                             UTILIZACION SLS SIN VERBO SORT      *       
003300*   19/07/1998 MACR   115611  AJUSTE Y2K: FECHA DE CORRIDA VIENE  *       
003400*                             DEL ARCHIVO DE ENTRADA (X8), YA NO  *       
003500*                             SE DERIVA DEL RELOJ DEL SISTEMA     *       
003600*   14/06/2003 HLPZ   116004  AGREGA FACTORES POR DEFECTO EN 1990 *       
003700*                             CUANDO MZLDCS VIENE VACIO            *      
003800*   03/05/2007 HLPZ   116233  AGREGA LINEA DE RECOMENDACION Y      *      
003900*                             CONTEO DE PASA/FALLA AL REPORTE      *      
004000*   09/09/2011 RSAJ   116588  AGREGA FILTRO DE REFORZADO/SIN       *      
004100*                             REFUERZO EN LA CORRIDA DE MZSECD     *      
004200*   21/01/2015 RSAJ   116910  ESCRIBE EXTRACTO MZEVAL PARA CARGA   *      
004300*                             A LA HOJA DE CALCULO DEL DEPTO       *      
004400*   03/08/2016 PVEG   117042  CORRIGE INFORME ULS QUE NO CONVERTIA *      
004500*                             A KN/KN-M Y COMPLETA EL PIE DE LA    *      
004600*                             TABLA DE SECCIONES (LEIDOS, MATERIAL *      
004700*                             QUE COINCIDE Y % DE APROBACION)      *      
004800*   10/08/2016 PVEG   117050  RECHAZA LA CORRIDA SI SIGMA-ALLOW    *      
004900*                             SALE EN CERO O NEGATIVO (MATERIAL    *      
005000*                             CUSTOM CON FY-MPA EN CERO)           *      
005100*   10/08/2016 PVEG   117051  POR DEFECTO INCLUYE REFORZADO Y SIN  *      
005200*                             REFUERZO CUANDO MZDSGN NO TRAE       *      
005300*                             NINGUNO DE LOS DOS FLAGS EN 'Y'/'N'  *      
005400*   10/08/2016 PVEG   117052  CORRIGE RENGLON DE RECOMENDACION:    *      
005500*                             FALTABA EL ROTULO 'RECOMMENDED: ' Y  *      
005600*                             EL AVISO DE NINGUNA SECCION SE PASA  *      
005700*                             AL TEXTO EN INGLES DEL FORMATO       *      
005800******************************************************************        
005900 IDENTIFICATION DIVISION.                                                 
006000 PROGRAM-ID.    MZCW1C01.                                                 
006100 AUTHOR.        MARTA ACUNA.                                              
006200 INSTALLATION.  DEPARTAMENTO DE INGENIERIA DE FACHADAS.                   
006300 DATE-WRITTEN.  08/04/1988.                                               
006400 DATE-COMPILED.                                                           
006500 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.              
006600 ENVIRONMENT DIVISION.                                                    
006700 CONFIGURATION SECTION.                                                   
006800 SOURCE-COMPUTER. IBM-4381.                                               
006900 OBJECT-COMPUTER. IBM-4381.                                               
007000 SPECIAL-NAMES.                                                           
007100     C01 IS TOP-OF-FORM                                                   
007200     CLASS CLASE-NUMERICA  IS '0' THRU '9'                                
007300     CLASS CLASE-ALFABETICA IS 'A' THRU 'Z'                               
007400     UPSI-0.                                                              
007500 INPUT-OUTPUT SECTION.                                                    
007600 FILE-CONTROL.                                                            
007700     SELECT MZDSGN  ASSIGN TO MZDSGN                                      
007800            ORGANIZATION IS LINE SEQUENTIAL                               
007900            FILE STATUS  IS FS-MZDSGN.                                    
008000                                                                          
008100     SELECT MZLDCS  ASSIGN TO MZLDCS                                      
008200            ORGANIZATION IS LINE SEQUENTIAL                               
008300            FILE STATUS  IS FS-MZLDCS.                                    
008400                                                                          
008500     SELECT MZSECD  ASSIGN TO MZSECD                                      
008600            ORGANIZATION IS LINE SEQUENTIAL                               
008700            FILE STATUS  IS FS-MZSECD.                                    
008800                                                                          
008900     SELECT MZRPT1  ASSIGN TO MZRPT1                                      
009000            ORGANIZATION IS LINE SEQUENTIAL                               
009100            FILE STATUS  IS FS-MZRPT1.                                    
009200                                                                          
009300     SELECT MZEVAL  ASSIGN TO MZEVAL                                      
009400            ORGANIZATION IS LINE SEQUENTIAL                               
009500            FILE STATUS  IS FS-MZEVAL.                                    
009600                                                                          
009700 DATA DIVISION.                                                           
009800 FILE SECTION.                                                            
009900******************************************************************        
010000*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *        
010100******************************************************************        
010200*   ENTRADA DE DISENO (VANO, MATERIAL, CARGAS Y CRITERIOS)                
010300*   TABLA DE CASOS DE COMBINACION ULS/SLS                                 
010400*   CATALOGO DE PERFILES COMERCIALES DE MONTANTE                          
010500*   REPORTE DE DISENO IMPRESO, 132 COLUMNAS                               
010600*   EXTRACTO DE EVALUACION DE SECCIONES (SALIDA A HOJA DE CALCULO)        
010700 FD  MZDSGN                                                               
010800     LABEL RECORDS ARE STANDARD.                                          
010900     COPY MZDSGN.                                                         
011000 FD  MZLDCS                                                               
011100     LABEL RECORDS ARE STANDARD.                                          
011200     COPY MZLDCS.                                                         
011300 FD  MZSECD                                                               
011400     LABEL RECORDS ARE STANDARD.                                          
011500     COPY MZSECD.                                                         
011600 FD  MZRPT1                                                               
011700     LABEL RECORDS ARE STANDARD.                                          
011800 01  REG-MZRPT1                    PIC X(132).                            
011900 FD  MZEVAL                                                               
012000     LABEL RECORDS ARE STANDARD.                                          
012100     COPY MZEVAL.                                                         
012200 WORKING-STORAGE SECTION.                                                 
012300******************************************************************        
012400*           RECURSOS DE CONTROL DE ARCHIVOS Y BANDERAS           *        
012500******************************************************************        
012600 01  WKS-FS-STATUS.                                                       
012700     05  FS-MZDSGN                  PIC 9(02) VALUE ZEROES.               
012800     05  FS-MZLDCS                  PIC 9(02) VALUE ZEROES.               
012900     05  FS-MZSECD                  PIC 9(02) VALUE ZEROES.               
013000     05  FS-MZRPT1                  PIC 9(02) VALUE ZEROES.               
013100     05  FS-MZEVAL                  PIC 9(02) VALUE ZEROES.               
013200     05  FILLER                     PIC X(10).                            
013300 01  WKS-FLAGS.                                                           
013400     05  WKS-FIN-MZLDCS             PIC 9(01) VALUE ZEROES.               
013500         88  FIN-MZLDCS                     VALUE 1.                      
013600     05  WKS-FIN-MZSECD             PIC 9(01) VALUE ZEROES.               
013700         88  FIN-MZSECD                     VALUE 1.                      
013800     05  WKS-ENTRADA-OK             PIC X(01) VALUE 'S'.                  
013900         88  ENTRADA-ES-VALIDA             VALUE 'S'.                     
014000         88  ENTRADA-ES-INVALIDA           VALUE 'N'.                     
014100     05  WKS-HAY-ULS                PIC X(01) VALUE 'N'.                  
014200         88  HAY-CASOS-ULS                 VALUE 'S'.                     
014300     05  WKS-HAY-SLS                PIC X(01) VALUE 'N'.                  
014400         88  HAY-CASOS-SLS                 VALUE 'S'.                     
014500     05  WKS-CUMPLE-PERFIL          PIC X(01) VALUE 'N'.                  
014600         88  EL-PERFIL-CUMPLE               VALUE 'S'.                    
014700     05  WKS-DEBE-CAMBIAR           PIC X(01) VALUE 'N'.                  
014800         88  DEBE-CAMBIAR                   VALUE 'S'.                    
014900     05  FILLER                     PIC X(10).                            
015000******************************************************************        
015100*           CONTADORES, INDICES Y ACUMULADORES (COMP)            *        
015200******************************************************************        
015300*    03/08/2016 PVEG 117042 - AGREGA CONTADOR DE PERFILES CUYO    CR2016  
015400*    MATERIAL/REFUERZO COINCIDE, PARA EL PIE DE LA TABLA DE       CR2016  
015500*    SECCIONES (VER 0605 Y 0735).                                 CR2016  
015600 01  WKS-CONTADORES COMP.                                                 
015700     05  WKS-NUM-ULS                PIC 9(02) VALUE 0.                    
015800     05  WKS-NUM-SLS                PIC 9(02) VALUE 0.                    
015900     05  WKS-NUM-LEIDOS-SECD        PIC 9(04) VALUE 0.                    
016000     05  WKS-NUM-MATL-CUMPLE        PIC 9(04) VALUE 0.                    
016100     05  WKS-NUM-MATERIAL-OK        PIC 9(04) VALUE 0.                    
016200     05  WKS-NUM-EVALUADOS          PIC 9(04) VALUE 0.                    
016300     05  WKS-NUM-PASA               PIC 9(04) VALUE 0.                    
016400     05  WKS-NUM-FALLA              PIC 9(04) VALUE 0.                    
016500     05  WKS-I                      PIC 9(04) VALUE 0.                    
016600     05  WKS-J                      PIC 9(04) VALUE 0.                    
016700     05  WKS-J-SIG                  PIC 9(04) VALUE 0.                    
016800     05  WKS-K                      PIC 9(04) VALUE 0.                    
016900     05  WKS-IDX-GOV-M              PIC 9(02) VALUE 0.                    
017000     05  WKS-IDX-GOV-V              PIC 9(02) VALUE 0.                    
017100     05  WKS-IDX-GOV-I              PIC 9(02) VALUE 0.                    
017200     05  WKS-IDX-MIN-PROF           PIC 9(04) VALUE 0.                    
017300     05  WKS-IDX-RECOM              PIC 9(04) VALUE 0.                    
017400     05  WKS-CANT-BLOQUE-PASA       PIC 9(04) VALUE 0.                    
017500     05  FILLER                     PIC X(02) DISPLAY.                    
017600******************************************************************        
017700*   LIBRERIA DE MATERIALES (ACERO Y ALUMINIO) - CARGADA POR       *       
017800*   VALUE, NO ES PARTE DE NINGUN ARCHIVO DE ENTRADA               *       
017900******************************************************************        
018000 01  TB-MATERIALES-D.                                                     
018100    05  FILLER  PIC X(32) VALUE 'STEEL    S235    210002350078500'.       
018200    05  FILLER  PIC X(32) VALUE 'STEEL    S275    210002750078500'.       
018300    05  FILLER  PIC X(32) VALUE 'STEEL    S355    210003550078500'.       
018400    05  FILLER  PIC X(32) VALUE 'STEEL    S420    210004200078500'.       
018500    05  FILLER  PIC X(32) VALUE 'STEEL    S460    210004600078500'.       
018600    05  FILLER  PIC X(32) VALUE 'ALUMINIUM6063-T5 070001300027000'.       
018700    05  FILLER  PIC X(32) VALUE 'ALUMINIUM6063-T6 070001600027000'.       
018800    05  FILLER  PIC X(32) VALUE 'ALUMINIUM6061-T6 070001400027000'.       
018900    05  FILLER  PIC X(32) VALUE 'ALUMINIUM6005A-T6070002250027000'.       
019000    05  FILLER  PIC X(32) VALUE 'ALUMINIUM6082-T6 070002500027000'.       
019100 01  TB-MATERIALES REDEFINES TB-MATERIALES-D.                             
019200     05  TM-ENTRADA OCCURS 10 TIMES.                                      
019300         10  TM-TIPO                PIC X(09).                            
019400         10  TM-GRADO               PIC X(08).                            
019500         10  TM-E-GPA               PIC 9(03)V99.                         
019600         10  TM-FY-MPA              PIC 9(03)V99.                         
019700         10  TM-DENS                PIC 9(04)V9.                          
019800******************************************************************        
019900*   GEOMETRIA, MATERIAL RESUELTO Y CARGAS DERIVADAS (UNIDAD 1)   *        
020000******************************************************************        
020100 01  WKS-GEOMETRIA.                                                       
020200     05  WKS-SPAN-M                 PIC 9(03)V9(03) VALUE 0.              
020300     05  WKS-BAY-M                  PIC 9(03)V9(03) VALUE 0.              
020400     05  WKS-TRIB-AREA-M2           PIC 9(05)V9(04) VALUE 0.              
020500     05  FILLER                     PIC X(08).                            
020600 01  WKS-MATERIAL-RES.                                                    
020700     05  WKS-MR-TIPO                PIC X(09) VALUE SPACES.               
020800     05  WKS-MR-GRADO               PIC X(08) VALUE SPACES.               
020900     05  WKS-MR-E-GPA               PIC 9(03)V99 VALUE 0.                 
021000     05  WKS-MR-FY-MPA              PIC 9(03)V99 VALUE 0.                 
021100     05  WKS-MR-DENS                PIC 9(04)V9 VALUE 0.                  
021200     05  WKS-MR-SIGMA-ALW-MPA       PIC 9(03)V9(04) VALUE 0.              
021300     05  WKS-MR-SIGMA-ALW-R         PIC 9(03)V99 VALUE 0.                 
021400     05  FILLER                     PIC X(08).                            
021500 01  WKS-CARGAS-DER.                                                      
021600     05  WKS-CD-W-NMM               PIC 9(03)V9(04) VALUE 0.              
021700     05  WKS-CD-P-N                 PIC 9(06)V99 VALUE 0.                 
021800     05  WKS-CD-DEFL-LIM-MM         PIC 9(05)V99 VALUE 0.                 
021900     05  WKS-CD-DEFL-RATIO          PIC 9(04) VALUE 0.                    
022000     05  FILLER                     PIC X(08).                            
022100******************************************************************        
022200*   FECHA DE CORRIDA (VIENE DEL ARCHIVO, VER MANTENIMIENTO Y2K)  *        
022300******************************************************************        
022400 01  WKS-FECHA-CORRIDA.                                                   
022500     05  WKS-FC-AAAAMMDD            PIC X(08) VALUE SPACES.               
022600 01  WKS-FECHA-CORRIDA-R REDEFINES WKS-FECHA-CORRIDA.                     
022700     05  WKS-FC-AAAA                PIC 9(04).                            
022800     05  WKS-FC-MM                  PIC 9(02).                            
022900     05  WKS-FC-DD                  PIC 9(02).                            
023000******************************************************************        
023100*   AREA DE TRABAJO DEL ANALISIS DE VIGA (UNIDAD 2) - COMP-3     *        
023200*   POR EL TAMANO DE LOS PRODUCTOS INTERMEDIOS L**3 Y L**4        *       
023300******************************************************************        
023400 01  WKS-CALCULO-VIGA COMP-3.                                             
023500     05  WKS-CV-WF-NMM              PIC S9(05)V9(04) VALUE 0.             
023600     05  WKS-CV-PF-N                PIC S9(07)V99 VALUE 0.                
023700     05  WKS-CV-L-MM                PIC S9(06)V9 VALUE 0.                 
023800     05  WKS-CV-L2-MM2              PIC S9(12)V99 VALUE 0.                
023900     05  WKS-CV-L3-MM3              PIC S9(17) VALUE 0.                   
024000     05  WKS-CV-L4-MM4              PIC S9(17) VALUE 0.                   
024100     05  WKS-CV-RA-N                PIC S9(07)V99 VALUE 0.                
024200     05  WKS-CV-RB-N                PIC S9(07)V99 VALUE 0.                
024300     05  WKS-CV-VMAX-N              PIC S9(07)V99 VALUE 0.                
024400     05  WKS-CV-MMAX-NMM            PIC S9(15)V99 VALUE 0.                
024500     05  WKS-CV-MMAX-NM             PIC S9(09)V9(03) VALUE 0.             
024600     05  WKS-CV-ZREQ-MM3            PIC S9(15)V99 VALUE 0.                
024700     05  WKS-CV-ZREQ-CM3            PIC S9(09)V99 VALUE 0.                
024800     05  WKS-CV-VUNIT-MM            PIC S9(09)V9(04) VALUE 0.             
024900     05  WKS-CV-IREQ-MM4            PIC S9(15)V9(04) VALUE 0.             
025000     05  WKS-CV-IREQ-CM4            PIC S9(09)V99 VALUE 0.                
025100     05  FILLER                     PIC X(08) DISPLAY.                    
025200 01  WKS-GOBERNANTES.                                                     
025300     05  WKS-GOV-MMAX-NM            PIC S9(09)V9(03) VALUE 0.             
025400     05  WKS-GOV-VMAX-N             PIC S9(07)V99 VALUE 0.                
025500     05  WKS-GOV-ZREQ-CM3           PIC S9(09)V99 VALUE 0.                
025600     05  WKS-GOV-IREQ-CM4           PIC S9(09)V99 VALUE 0.                
025700     05  FILLER                     PIC X(08).                            
025800*    03/08/2016 PVEG 117042 - RA/RB/VMAX/MMAX SE ARMABAN EN N/N-M   CR2016
025900*    Y SE IMPRIMIAN CON ROTULO KN/KN-M SIN CONVERTIR (INFORME       CR2016
026000*    SALIA 1000 VECES MAYOR). ESTA AREA GUARDA LA CONVERSION A      CR2016
026100*    KN/KN-M USADA POR 0721 Y 0720.                                 CR2016
026200 01  WKS-CONV-INFORME COMP-3.                                             
026300     05  WKS-CI-RA-KN               PIC S9(06)V999 VALUE 0.               
026400     05  WKS-CI-RB-KN               PIC S9(06)V999 VALUE 0.               
026500     05  WKS-CI-VMAX-KN             PIC S9(06)V999 VALUE 0.               
026600     05  WKS-CI-MMAX-KNM            PIC S9(06)V999 VALUE 0.               
026700     05  FILLER                     PIC X(08) DISPLAY.                    
026800******************************************************************        
026900*   TABLA DE CASOS ULS Y SLS DE LA CORRIDA (LEIDOS DE MZLDCS O   *        
027000*   TOMADOS POR DEFECTO DE TB-DEFECTO-ULS/TB-DEFECTO-SLS)         *       
027100******************************************************************        
027200 01  TB-CASOS-ULS.                                                        
027300     05  TCU-ENTRADA OCCURS 10 TIMES.                                     
027400         10  TCU-NAME               PIC X(20) VALUE SPACES.               
027500         10  TCU-WIND-FACTOR        PIC 9(01)V99 VALUE 0.                 
027600         10  TCU-BARRIER-FACTOR     PIC 9(01)V99 VALUE 0.                 
027700         10  TCU-RA-N               PIC S9(06)V99 VALUE 0.                
027800         10  TCU-RB-N               PIC S9(06)V99 VALUE 0.                
027900         10  TCU-VMAX-N             PIC 9(06)V99 VALUE 0.                 
028000         10  TCU-MMAX-NM            PIC 9(06)V9(03) VALUE 0.              
028100         10  TCU-ZREQ-CM3           PIC 9(04)V99 VALUE 0.                 
028200         10  FILLER                 PIC X(05).                            
028300 01  TB-CASOS-SLS.                                                        
028400     05  TCS-ENTRADA OCCURS 10 TIMES.                                     
028500         10  TCS-NAME               PIC X(20) VALUE SPACES.               
028600         10  TCS-WIND-FACTOR        PIC 9(01)V99 VALUE 0.                 
028700         10  TCS-BARRIER-FACTOR     PIC 9(01)V99 VALUE 0.                 
028800         10  TCS-VUNIT-MM           PIC 9(09)V9(04) VALUE 0.              
028900         10  TCS-IREQ-CM4           PIC 9(05)V99 VALUE 0.                 
029000         10  FILLER                 PIC X(05).                            
029100******************************************************************        
029200*   TABLA DE PERFILES DE MZSECD Y RESULTADO DE SU EVALUACION      *       
029300*   (UNIDAD 3). SE ORDENA EN 0620-ORDENA-EVALUACIONES SIN SORT.   *       
029400******************************************************************        
029500 01  TB-PERFILES.                                                         
029600     05  TPF-ENTRADA OCCURS 300 TIMES.                                    
029700         10  TPF-SUPPLIER           PIC X(12) VALUE SPACES.               
029800         10  TPF-NAME               PIC X(20) VALUE SPACES.               
029900         10  TPF-MATERIAL           PIC X(09) VALUE SPACES.               
030000         10  TPF-REINF              PIC X(01) VALUE 'N'.                  
030100         10  TPF-DEPTH-MM           PIC 9(03)V9 VALUE 0.                  
030200         10  TPF-I-CM4              PIC 9(05)V99 VALUE 0.                 
030300         10  TPF-Z-CM3              PIC 9(04)V99 VALUE 0.                 
030400         10  TPF-ULS-UTIL           PIC 9(01)V9(04) VALUE 0.              
030500         10  TPF-SLS-UTIL           PIC 9(01)V9(04) VALUE 0.              
030600         10  TPF-MAX-UTIL           PIC 9(01)V9(04) VALUE 0.              
030700         10  TPF-DISTANCIA          PIC 9(03)V9(04) VALUE 0.              
030800         10  TPF-STATUS             PIC X(04) VALUE SPACES.               
030900         10  FILLER                 PIC X(05).                            
031000 01  WKS-PERFIL-SWAP.                                                     
031100     05  WKS-SWAP-SUPPLIER          PIC X(12) VALUE SPACES.               
031200     05  WKS-SWAP-NAME              PIC X(20) VALUE SPACES.               
031300     05  WKS-SWAP-MATERIAL          PIC X(09) VALUE SPACES.               
031400     05  WKS-SWAP-REINF             PIC X(01) VALUE 'N'.                  
031500     05  WKS-SWAP-DEPTH-MM          PIC 9(03)V9 VALUE 0.                  
031600     05  WKS-SWAP-I-CM4             PIC 9(05)V99 VALUE 0.                 
031700     05  WKS-SWAP-Z-CM3             PIC 9(04)V99 VALUE 0.                 
031800     05  WKS-SWAP-ULS-UTIL          PIC 9(01)V9(04) VALUE 0.              
031900     05  WKS-SWAP-SLS-UTIL          PIC 9(01)V9(04) VALUE 0.              
032000     05  WKS-SWAP-MAX-UTIL          PIC 9(01)V9(04) VALUE 0.              
032100     05  WKS-SWAP-DISTANCIA         PIC 9(03)V9(04) VALUE 0.              
032200     05  WKS-SWAP-STATUS            PIC X(04) VALUE SPACES.               
032300     05  FILLER                     PIC X(05).                            
032400 01  WKS-RECOMENDACION.                                                   
032500     05  WKS-REC-SUPPLIER           PIC X(12) VALUE SPACES.               
032600     05  WKS-REC-NAME               PIC X(20) VALUE SPACES.               
032700     05  WKS-REC-OK                 PIC X(01) VALUE 'N'.                  
032800         88  HAY-RECOMENDACION             VALUE 'S'.                     
032900     05  WKS-REC-MIN-DEPTH          PIC 9(03)V9 VALUE 0.                  
033000     05  WKS-REC-MAX-DIST           PIC 9(03)V9(04) VALUE 0.              
033100     05  FILLER                     PIC X(08).                            
033200******************************************************************        
033300*   MASCARAS DE EDICION PARA DISPLAY Y RENGLONES DE REPORTE       *       
033400******************************************************************        
033500 01  WKS-EDICION.                                                         
033600     05  WKS-ED-CONTADOR            PIC ZZZ9.                             
033700     05  WKS-ED-PORCENTAJE          PIC ZZ9.9.                            
033800     05  WKS-ED-FACTOR              PIC 9.99.                             
033900     05  WKS-ED-FUERZA-KN           PIC ---9.999.                         
034000     05  WKS-ED-MOMENTO-KNM         PIC ---9.999.                         
034100     05  WKS-ED-CM3                 PIC ZZZ9.99.                          
034200     05  WKS-ED-CM4                 PIC ZZZZ9.99.                         
034300     05  WKS-ED-MM                  PIC ZZZ9.9.                           
034400     05  WKS-ED-DEPTH               PIC ZZZ9.9.                           
034500     05  FILLER                     PIC X(08).                            
034600******************************************************************        
034700*   RENGLONES DEL INFORME DE DISENO - VER MZRPT1 (13 REDEFINES   *        
034800*   DE LIN-IMPRESION). SE ARMAN AQUI Y SE PASAN A REG-MZRPT1     *        
034900*   CON WRITE...FROM EN 0700-EMITE-INFORME Y SUBORDINADAS.        *       
035000******************************************************************        
035100     COPY MZRPT1.                                                         
035200******************************************************************        
035300 PROCEDURE DIVISION.                                                      
035400******************************************************************        
035500*               S E C C I O N    P R I N C I P A L                        
035600******************************************************************        
035700*    10/08/2016 PVEG 117050 - LA RESOLUCION DEL MATERIAL (0220)   CR2017  
035800*    PUEDE RECHAZAR LA CORRIDA (SIGMA-ALLOW <= 0, VER 0220). SE   CR2017  
035900*    VUELVE A PROBAR ENTRADA-ES-VALIDA ANTES DE SEGUIR CON        CR2017  
036000*    CARGAS/BARRIDOS PARA QUE ESE RECHAZO SE RESPETE.             CR2017  
036100 000-MAIN SECTION.                                                        
036200     PERFORM 0100-APERTURA-ARCHIVOS THRU 0100-APERTURA-ARCHIVOS-EXIT      
036300     PERFORM 0200-VALIDA-ENTRADA    THRU 0200-VALIDA-ENTRADA-EXIT         
036400     IF ENTRADA-ES-VALIDA                                                 
036500        PERFORM 0210-DERIVA-GEOMETRIA                                     
036600                THRU 0210-DERIVA-GEOMETRIA-EXIT                           
036700        PERFORM 0220-RESUELVE-MATERIAL                                    
036800                THRU 0220-RESUELVE-MATERIAL-EXIT                          
036900        IF ENTRADA-ES-VALIDA                                              
037000           PERFORM 0230-DERIVA-CARGAS THRU 0230-DERIVA-CARGAS-EXIT        
037100           PERFORM 0300-CARGA-CASOS   THRU 0300-CARGA-CASOS-EXIT          
037200           PERFORM 0400-BARRE-CASOS-ULS                                   
037300                   THRU 0400-BARRE-CASOS-ULS-EXIT                         
037400           PERFORM 0500-BARRE-CASOS-SLS                                   
037500                   THRU 0500-BARRE-CASOS-SLS-EXIT                         
037600           PERFORM 0600-EVALUA-SECCIONES                                  
037700                   THRU 0600-EVALUA-SECCIONES-EXIT                        
037800           PERFORM 0620-ORDENA-EVALUACIONES                               
037900                   THRU 0620-ORDENA-EVALUACIONES-EXIT                     
038000           PERFORM 0630-RECOMIENDA-SECCION                                
038100                   THRU 0630-RECOMIENDA-SECCION-EXIT                      
038200           PERFORM 0700-EMITE-INFORME THRU 0700-EMITE-INFORME-EXIT        
038300        END-IF                                                            
038400     END-IF                                                               
038500     IF ENTRADA-ES-INVALIDA                                               
038600        DISPLAY '>>> CORRIDA RECHAZADA, VER MENSAJES ANTERIORES <<<'      
038700                UPON CONSOLE                                              
038800     END-IF                                                               
038900     PERFORM 0900-FINALIZA THRU 0900-FINALIZA-EXIT                        
039000     STOP RUN.                                                            
039100 000-MAIN-EXIT.                                                           
039200     EXIT.                                                                
039300******************************************************************        
039400*        UNIDAD 1 - CARGA Y VALIDACION DE LA ENTRADA                      
039500******************************************************************        
039600 0100-APERTURA-ARCHIVOS SECTION.                                          
039700     OPEN INPUT  MZDSGN MZLDCS MZSECD                                     
039800          OUTPUT MZRPT1 MZEVAL.                                           
039900     IF FS-MZDSGN NOT EQUAL ZEROES                                        
040000        DISPLAY '>>> ERROR AL ABRIR MZDSGN <<<' UPON CONSOLE              
040100        MOVE 'N' TO WKS-ENTRADA-OK                                        
040200     END-IF                                                               
040300     IF FS-MZSECD NOT EQUAL ZEROES                                        
040400        DISPLAY '>>> ERROR AL ABRIR MZSECD <<<' UPON CONSOLE              
040500        MOVE 'N' TO WKS-ENTRADA-OK                                        
040600     END-IF                                                               
040700     IF FS-MZRPT1 NOT EQUAL ZEROES OR FS-MZEVAL NOT EQUAL ZEROES          
040800        DISPLAY '>>> ERROR AL ABRIR ARCHIVOS DE SALIDA <<<'               
040900                UPON CONSOLE                                              
041000        MOVE 'N' TO WKS-ENTRADA-OK                                        
041100     END-IF.                                                              
041200 0100-APERTURA-ARCHIVOS-EXIT.                                             
041300     EXIT.                                                                
041400                                                                          
041500 0200-VALIDA-ENTRADA SECTION.                                             
041600     READ MZDSGN                                                          
041700          AT END                                                          
041800             DISPLAY '>>> MZDSGN SIN REGISTRO DE DISENO <<<'              
041900                     UPON CONSOLE                                         
042000             MOVE 'N' TO WKS-ENTRADA-OK                                   
042100     END-READ.                                                            
042200     IF ENTRADA-ES-VALIDA                                                 
042300        MOVE DSG-FECHA-CORRIDA TO WKS-FC-AAAAMMDD                         
042400        IF DSG-SPAN-MM NOT GREATER THAN ZERO                              
042500           DISPLAY '>>> SPAN-MM DEBE SER MAYOR QUE CERO <<<'              
042600                   UPON CONSOLE                                           
042700           MOVE 'N' TO WKS-ENTRADA-OK                                     
042800        END-IF                                                            
042900        IF DSG-BAY-WIDTH-MM NOT GREATER THAN ZERO                         
043000           DISPLAY '>>> BAY-WIDTH-MM DEBE SER MAYOR QUE CERO <<<'         
043100                   UPON CONSOLE                                           
043200           MOVE 'N' TO WKS-ENTRADA-OK                                     
043300        END-IF                                                            
043400        IF DSG-SAFETY-FACTOR LESS THAN 1.00                               
043500           DISPLAY '>>> SAFETY-FACTOR DEBE SER MAYOR O IGUAL A 1 <<<'     
043600                   UPON CONSOLE                                           
043700           MOVE 'N' TO WKS-ENTRADA-OK                                     
043800        END-IF                                                            
043900        IF DSG-GRADE EQUAL 'CUSTOM'                                       
044000           MOVE 1 TO WKS-NUM-MATERIAL-OK                                  
044100        ELSE                                                              
044200           MOVE 0 TO WKS-NUM-MATERIAL-OK                                  
044300           PERFORM 0205-BUSCA-MATERIAL THRU 0205-BUSCA-MATERIAL-EXIT      
044400        END-IF                                                            
044500        IF WKS-NUM-MATERIAL-OK EQUAL ZEROES                               
044600           DISPLAY '>>> MATERIAL/GRADO DESCONOCIDO <<<' UPON CONSOLE      
044700           MOVE 'N' TO WKS-ENTRADA-OK                                     
044800        END-IF                                                            
044900     END-IF.                                                              
045000 0200-VALIDA-ENTRADA-EXIT.                                                
045100     EXIT.                                                                
045200*    BUSCA TIPO+GRADO EN LA LIBRERIA DE MATERIALES. SE REUTILIZA          
045300*    DESDE LA VALIDACION (0200) Y DESDE LA RESOLUCION (0220).             
045400 0205-BUSCA-MATERIAL SECTION.                                             
045500     PERFORM 0206-BUSCA-MATERIAL-UNA THRU 0206-BUSCA-MATERIAL-UNA-EXIT    
045600             VARYING WKS-I FROM 1 BY 1                                    
045700             UNTIL WKS-I GREATER THAN 10                                  
045800                OR WKS-NUM-MATERIAL-OK EQUAL 1.                           
045900 0205-BUSCA-MATERIAL-EXIT.                                                
046000     EXIT.                                                                
046100 0206-BUSCA-MATERIAL-UNA SECTION.                                         
046200     IF TM-TIPO (WKS-I)  EQUAL DSG-MATERIAL-TYPE                          
046300        AND TM-GRADO (WKS-I) EQUAL DSG-GRADE                              
046400        MOVE 1                  TO WKS-NUM-MATERIAL-OK                    
046500        MOVE TM-E-GPA (WKS-I)   TO WKS-MR-E-GPA                           
046600        MOVE TM-FY-MPA (WKS-I)  TO WKS-MR-FY-MPA                          
046700        MOVE TM-DENS (WKS-I)    TO WKS-MR-DENS                            
046800     END-IF.                                                              
046900 0206-BUSCA-MATERIAL-UNA-EXIT.                                            
047000     EXIT.                                                                
047100                                                                          
047200 0210-DERIVA-GEOMETRIA SECTION.                                           
047300     COMPUTE WKS-SPAN-M ROUNDED      = DSG-SPAN-MM / 1000                 
047400     COMPUTE WKS-BAY-M  ROUNDED      = DSG-BAY-WIDTH-MM / 1000            
047500     COMPUTE WKS-TRIB-AREA-M2 ROUNDED = WKS-SPAN-M * WKS-BAY-M.           
047600 0210-DERIVA-GEOMETRIA-EXIT.                                              
047700     EXIT.                                                                
047800*    17/02/1991 MACR 114777 - REVISADA LA FORMULA DE MOMENTO CON  CR1991  
047900*    CARGA DE BARANDA A MEDIO CLARO (VER 0410).                   CR1991  
048000*    10/08/2016 PVEG 117050 - UN MATERIAL CUSTOM CON FY-MPA EN    CR2017  
048100*    CERO (CAMPO SIN SIGNO, LO ACEPTA EL LAYOUT) DABA SIGMA-ALLOW CR2017  
048200*    <= 0 Y 0410 SEGUIA DE LARGO CON ZREQ EN CERO, SIN AVISAR.    CR2017  
048300*    AHORA SE RECHAZA LA CORRIDA COMO CUALQUIER OTRO DATO         CR2017  
048400*    INVALIDO DE ENTRADA (VER 000-MAIN).                          CR2017  
048500 0220-RESUELVE-MATERIAL SECTION.                                          
048600     MOVE DSG-MATERIAL-TYPE TO WKS-MR-TIPO                                
048700     MOVE DSG-GRADE         TO WKS-MR-GRADO                               
048800     IF DSG-GRADE EQUAL 'CUSTOM'                                          
048900        MOVE DSG-CUSTOM-E-GPA  TO WKS-MR-E-GPA                            
049000        MOVE DSG-CUSTOM-FY-MPA TO WKS-MR-FY-MPA                           
049100        MOVE DSG-CUSTOM-DENS   TO WKS-MR-DENS                             
049200     ELSE                                                                 
049300        MOVE 0 TO WKS-NUM-MATERIAL-OK                                     
049400        PERFORM 0205-BUSCA-MATERIAL THRU 0205-BUSCA-MATERIAL-EXIT         
049500     END-IF                                                               
049600     COMPUTE WKS-MR-SIGMA-ALW-MPA ROUNDED =                               
049700             WKS-MR-FY-MPA / DSG-SAFETY-FACTOR                            
049800     MOVE WKS-MR-SIGMA-ALW-MPA TO WKS-MR-SIGMA-ALW-R                      
049900     IF WKS-MR-SIGMA-ALW-MPA NOT GREATER THAN ZERO                        
050000        DISPLAY '>>> SIGMA-ALLOW DEBE SER MAYOR QUE CERO <<<'             
050100                UPON CONSOLE                                              
050200        MOVE 'N' TO WKS-ENTRADA-OK                                        
050300     END-IF.                                                              
050400 0220-RESUELVE-MATERIAL-EXIT.                                             
050500     EXIT.                                                                
050600                                                                          
050700*    10/08/2016 PVEG 117051 - SI MZDSGN NO TRAE NINGUNO DE LOS    CR2018  
050800*    DOS FLAGS DE REFUERZO EN 'Y' NI 'N' (CAMPO EN BLANCO, EL     CR2018  
050900*    CASO NORMAL), SE ASUME 'INCLUYE AMBOS' EN VEZ DE DEJAR QUE   CR2018  
051000*    0605 DESCARTE TODO EL CATALOGO POR FALTA DE COINCIDENCIA.    CR2018  
051100 0230-DERIVA-CARGAS SECTION.                                              
051200     IF DSG-INCL-REFORZADO NOT EQUAL 'Y'                                  
051300        AND DSG-INCL-REFORZADO NOT EQUAL 'N'                              
051400        AND DSG-INCL-SIN-REFUERZO NOT EQUAL 'Y'                           
051500        AND DSG-INCL-SIN-REFUERZO NOT EQUAL 'N'                           
051600        MOVE 'Y' TO DSG-INCL-REFORZADO                                    
051700        MOVE 'Y' TO DSG-INCL-SIN-REFUERZO                                 
051800     END-IF                                                               
051900     MOVE 0 TO WKS-CD-W-NMM                                               
052000     MOVE 0 TO WKS-CD-P-N                                                 
052100     IF DSG-INCLUI-VIENTO                                                 
052200        COMPUTE WKS-CD-W-NMM ROUNDED =                                    
052300                DSG-WIND-KPA * DSG-BAY-WIDTH-MM / 1000                    
052400     END-IF                                                               
052500     IF DSG-INCLUI-BARRERA                                                
052600        COMPUTE WKS-CD-P-N ROUNDED =                                      
052700                DSG-BARRIER-KNM * DSG-BAY-WIDTH-MM                        
052800     END-IF                                                               
052900     IF DSG-DEFL-LIMIT-MM EQUAL ZEROES                                    
053000        COMPUTE WKS-CD-DEFL-LIM-MM ROUNDED = DSG-SPAN-MM / 250            
053100     ELSE                                                                 
053200        MOVE DSG-DEFL-LIMIT-MM TO WKS-CD-DEFL-LIM-MM                      
053300     END-IF                                                               
053400     IF WKS-CD-DEFL-LIM-MM GREATER THAN ZERO                              
053500        COMPUTE WKS-CD-DEFL-RATIO ROUNDED =                               
053600                DSG-SPAN-MM / WKS-CD-DEFL-LIM-MM                          
053700     ELSE                                                                 
053800        MOVE 0 TO WKS-CD-DEFL-RATIO                                       
053900     END-IF.                                                              
054000 0230-DERIVA-CARGAS-EXIT.                                                 
054100     EXIT.                                                                
054200******************************************************************        
054300*        UNIDAD 2 - COMBINACIONES DE CARGA Y BARRIDO DE VIGA              
054400******************************************************************        
054500*    14/06/2003 HLPZ 116004 - SI MZLDCS VIENE VACIO SE TOMAN LOS  CR2003  
054600*    FACTORES POR DEFECTO EN 1990 DE TB-DEFECTO-ULS/TB-DEFECTO-SLSCR2003  
054700 0300-CARGA-CASOS SECTION.                                                
054800     MOVE 0 TO WKS-NUM-ULS                                                
054900     MOVE 0 TO WKS-NUM-SLS                                                
055000     PERFORM 0310-LEE-UN-CASO THRU 0310-LEE-UN-CASO-EXIT                  
055100     PERFORM 0310-LEE-UN-CASO THRU 0310-LEE-UN-CASO-EXIT                  
055200             UNTIL FIN-MZLDCS                                             
055300     IF WKS-NUM-ULS EQUAL ZEROES                                          
055400        PERFORM 0320-CARGA-DEFECTO-ULS                                    
055500                THRU 0320-CARGA-DEFECTO-ULS-EXIT                          
055600                VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I GREATER THAN 4      
055700     END-IF                                                               
055800     IF WKS-NUM-SLS EQUAL ZEROES                                          
055900        PERFORM 0330-CARGA-DEFECTO-SLS                                    
056000                THRU 0330-CARGA-DEFECTO-SLS-EXIT                          
056100                VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I GREATER THAN 2      
056200     END-IF.                                                              
056300 0300-CARGA-CASOS-EXIT.                                                   
056400     EXIT.                                                                
056500 0310-LEE-UN-CASO SECTION.                                                
056600     READ MZLDCS                                                          
056700          AT END                                                          
056800             MOVE 1 TO WKS-FIN-MZLDCS                                     
056900          NOT AT END                                                      
057000             IF LDC-ES-ULS                                                
057100                ADD 1 TO WKS-NUM-ULS                                      
057200                MOVE LDC-NAME       TO TCU-NAME (WKS-NUM-ULS)             
057300                MOVE LDC-WIND-FACTOR                                      
057400                                    TO TCU-WIND-FACTOR (WKS-NUM-ULS)      
057500                MOVE LDC-BARRIER-FACTOR                                   
057600                                 TO TCU-BARRIER-FACTOR (WKS-NUM-ULS)      
057700             END-IF                                                       
057800             IF LDC-ES-SLS                                                
057900                ADD 1 TO WKS-NUM-SLS                                      
058000                MOVE LDC-NAME       TO TCS-NAME (WKS-NUM-SLS)             
058100                MOVE LDC-WIND-FACTOR                                      
058200                                    TO TCS-WIND-FACTOR (WKS-NUM-SLS)      
058300                MOVE LDC-BARRIER-FACTOR                                   
058400                                 TO TCS-BARRIER-FACTOR (WKS-NUM-SLS)      
058500             END-IF                                                       
058600     END-READ.                                                            
058700 0310-LEE-UN-CASO-EXIT.                                                   
058800     EXIT.                                                                
058900 0320-CARGA-DEFECTO-ULS SECTION.                                          
059000     ADD 1 TO WKS-NUM-ULS                                                 
059100     MOVE TBU-NAME (WKS-I)           TO TCU-NAME (WKS-NUM-ULS)            
059200     MOVE TBU-WIND-FACTOR (WKS-I)    TO TCU-WIND-FACTOR (WKS-NUM-ULS)     
059300     MOVE TBU-BARRIER-FACTOR (WKS-I)                                      
059400                                  TO TCU-BARRIER-FACTOR (WKS-NUM-ULS).    
059500 0320-CARGA-DEFECTO-ULS-EXIT.                                             
059600     EXIT.                                                                
059700 0330-CARGA-DEFECTO-SLS SECTION.                                          
059800     ADD 1 TO WKS-NUM-SLS                                                 
059900     MOVE TBS-NAME (WKS-I)           TO TCS-NAME (WKS-NUM-SLS)            
060000     MOVE TBS-WIND-FACTOR (WKS-I)    TO TCS-WIND-FACTOR (WKS-NUM-SLS)     
060100     MOVE TBS-BARRIER-FACTOR (WKS-I)                                      
060200                                  TO TCS-BARRIER-FACTOR (WKS-NUM-SLS).    
060300 0330-CARGA-DEFECTO-SLS-EXIT.                                             
060400     EXIT.                                                                
060500                                                                          
060600 0400-BARRE-CASOS-ULS SECTION.                                            
060700     MOVE 0 TO WKS-GOV-MMAX-NM                                            
060800     MOVE 0 TO WKS-GOV-VMAX-N                                             
060900     MOVE 0 TO WKS-GOV-ZREQ-CM3                                           
061000     MOVE 0 TO WKS-IDX-GOV-M                                              
061100     MOVE 0 TO WKS-IDX-GOV-V                                              
061200     PERFORM 0410-ANALIZA-VIGA-ULS THRU 0410-ANALIZA-VIGA-ULS-EXIT        
061300             VARYING WKS-I FROM 1 BY 1                                    
061400             UNTIL WKS-I GREATER THAN WKS-NUM-ULS.                        
061500 0400-BARRE-CASOS-ULS-EXIT.                                               
061600     EXIT.                                                                
061700*    VIGA SIMPLEMENTE APOYADA, CARGA UNIFORME MAS PUNTUAL A MEDIO         
061800*    CLARO. RA=RB POR SIMETRIA; VMAX EN EL APOYO; MMAX A MEDIO            
061900*    CLARO. UNIDADES CONSISTENTES N / MM / MPA (=N/MM2).                  
062000 0410-ANALIZA-VIGA-ULS SECTION.                                           
062100     COMPUTE WKS-CV-WF-NMM =                                              
062200             TCU-WIND-FACTOR (WKS-I) * WKS-CD-W-NMM                       
062300     COMPUTE WKS-CV-PF-N   =                                              
062400             TCU-BARRIER-FACTOR (WKS-I) * WKS-CD-P-N                      
062500     MOVE DSG-SPAN-MM TO WKS-CV-L-MM                                      
062600     COMPUTE WKS-CV-RA-N ROUNDED =                                        
062700             (WKS-CV-WF-NMM * WKS-CV-L-MM / 2) + (WKS-CV-PF-N / 2)        
062800     MOVE WKS-CV-RA-N TO WKS-CV-RB-N                                      
062900     IF WKS-CV-RA-N GREATER THAN WKS-CV-RB-N                              
063000        MOVE WKS-CV-RA-N TO WKS-CV-VMAX-N                                 
063100     ELSE                                                                 
063200        MOVE WKS-CV-RB-N TO WKS-CV-VMAX-N                                 
063300     END-IF                                                               
063400     COMPUTE WKS-CV-L2-MM2 = WKS-CV-L-MM * WKS-CV-L-MM                    
063500     COMPUTE WKS-CV-MMAX-NMM ROUNDED =                                    
063600             (WKS-CV-WF-NMM * WKS-CV-L2-MM2 / 8)                          
063700           + (WKS-CV-PF-N * WKS-CV-L-MM / 4)                              
063800     COMPUTE WKS-CV-MMAX-NM ROUNDED = WKS-CV-MMAX-NMM / 1000              
063900     IF WKS-MR-SIGMA-ALW-MPA GREATER THAN ZERO                            
064000        COMPUTE WKS-CV-ZREQ-MM3 ROUNDED =                                 
064100                WKS-CV-MMAX-NMM / WKS-MR-SIGMA-ALW-MPA                    
064200     ELSE                                                                 
064300        MOVE 0 TO WKS-CV-ZREQ-MM3                                         
064400     END-IF                                                               
064500     COMPUTE WKS-CV-ZREQ-CM3 ROUNDED = WKS-CV-ZREQ-MM3 / 1000             
064600     MOVE WKS-CV-RA-N     TO TCU-RA-N (WKS-I)                             
064700     MOVE WKS-CV-RB-N     TO TCU-RB-N (WKS-I)                             
064800     MOVE WKS-CV-VMAX-N   TO TCU-VMAX-N (WKS-I)                           
064900     MOVE WKS-CV-MMAX-NM  TO TCU-MMAX-NM (WKS-I)                          
065000     MOVE WKS-CV-ZREQ-CM3 TO TCU-ZREQ-CM3 (WKS-I)                         
065100     IF WKS-CV-MMAX-NM GREATER THAN WKS-GOV-MMAX-NM                       
065200        MOVE WKS-CV-MMAX-NM  TO WKS-GOV-MMAX-NM                           
065300        MOVE WKS-CV-ZREQ-CM3 TO WKS-GOV-ZREQ-CM3                          
065400        MOVE WKS-I           TO WKS-IDX-GOV-M                             
065500     END-IF                                                               
065600     IF WKS-CV-VMAX-N GREATER THAN WKS-GOV-VMAX-N                         
065700        MOVE WKS-CV-VMAX-N TO WKS-GOV-VMAX-N                              
065800        MOVE WKS-I         TO WKS-IDX-GOV-V                               
065900     END-IF.                                                              
066000 0410-ANALIZA-VIGA-ULS-EXIT.                                              
066100     EXIT.                                                                
066200                                                                          
066300 0500-BARRE-CASOS-SLS SECTION.                                            
066400     MOVE 0 TO WKS-GOV-IREQ-CM4                                           
066500     MOVE 0 TO WKS-IDX-GOV-I                                              
066600     PERFORM 0510-ANALIZA-VIGA-SLS THRU 0510-ANALIZA-VIGA-SLS-EXIT        
066700             VARYING WKS-I FROM 1 BY 1                                    
066800             UNTIL WKS-I GREATER THAN WKS-NUM-SLS.                        
066900 0500-BARRE-CASOS-SLS-EXIT.                                               
067000     EXIT.                                                                
067100*    DEFLEXION UNITARIA (I=1 MM4) Y ESCALADO A LA INERCIA                 
067200*    REQUERIDA POR FORMULA CERRADA (NO SE INTEGRA NUMERICAMENTE,          
067300*    EL RESULTADO ES EXACTO PARA CARGA UNIFORME + PUNTUAL A               
067400*    MEDIO CLARO).                                                        
067500 0510-ANALIZA-VIGA-SLS SECTION.                                           
067600     COMPUTE WKS-CV-WF-NMM =                                              
067700             TCS-WIND-FACTOR (WKS-I) * WKS-CD-W-NMM                       
067800     COMPUTE WKS-CV-PF-N   =                                              
067900             TCS-BARRIER-FACTOR (WKS-I) * WKS-CD-P-N                      
068000     MOVE DSG-SPAN-MM TO WKS-CV-L-MM                                      
068100     COMPUTE WKS-CV-L3-MM3 = WKS-CV-L-MM * WKS-CV-L-MM * WKS-CV-L-MM      
068200     COMPUTE WKS-CV-L4-MM4 = WKS-CV-L3-MM3 * WKS-CV-L-MM                  
068300     IF WKS-MR-E-GPA GREATER THAN ZERO                                    
068400        COMPUTE WKS-CV-VUNIT-MM ROUNDED =                                 
068500              (5 * WKS-CV-WF-NMM * WKS-CV-L4-MM4 /                        
068600                  (384 * WKS-MR-E-GPA * 1000))                            
068700            + (WKS-CV-PF-N * WKS-CV-L3-MM3 /                              
068800                  (48 * WKS-MR-E-GPA * 1000))                             
068900     ELSE                                                                 
069000        MOVE 0 TO WKS-CV-VUNIT-MM                                         
069100     END-IF                                                               
069200     IF WKS-CV-VUNIT-MM GREATER THAN ZERO                                 
069300        AND WKS-CD-DEFL-LIM-MM GREATER THAN ZERO                          
069400        COMPUTE WKS-CV-IREQ-MM4 ROUNDED =                                 
069500                WKS-CV-VUNIT-MM / WKS-CD-DEFL-LIM-MM                      
069600     ELSE                                                                 
069700        MOVE 0 TO WKS-CV-IREQ-MM4                                         
069800     END-IF                                                               
069900     COMPUTE WKS-CV-IREQ-CM4 ROUNDED = WKS-CV-IREQ-MM4 / 10000            
070000     MOVE WKS-CV-VUNIT-MM  TO TCS-VUNIT-MM (WKS-I)                        
070100     MOVE WKS-CV-IREQ-CM4  TO TCS-IREQ-CM4 (WKS-I)                        
070200     IF WKS-CV-IREQ-CM4 GREATER THAN WKS-GOV-IREQ-CM4                     
070300        MOVE WKS-CV-IREQ-CM4 TO WKS-GOV-IREQ-CM4                          
070400        MOVE WKS-I           TO WKS-IDX-GOV-I                             
070500     END-IF.                                                              
070600 0510-ANALIZA-VIGA-SLS-EXIT.                                              
070700     EXIT.                                                                
070800******************************************************************        
070900*        UNIDAD 3 - BARRIDO Y EVALUACION DEL CATALOGO MZSECD              
071000******************************************************************        
071100*    09/09/2011 RSAJ 116588 - FILTRO POR REFORZADO/SIN REFUERZO   CR2011  
071200*    SEGUN LOS FLAGS DE MZDSGN (POR DEFECTO INCLUYE AMBOS).       CR2011  
071300 0600-EVALUA-SECCIONES SECTION.                                           
071400     MOVE 0 TO WKS-NUM-LEIDOS-SECD                                        
071500     MOVE 0 TO WKS-NUM-MATL-CUMPLE                                        
071600     MOVE 0 TO WKS-NUM-EVALUADOS                                          
071700     MOVE 0 TO WKS-NUM-PASA                                               
071800     MOVE 0 TO WKS-NUM-FALLA                                              
071900     PERFORM 0605-LEE-UN-PERFIL THRU 0605-LEE-UN-PERFIL-EXIT              
072000     PERFORM 0605-LEE-UN-PERFIL THRU 0605-LEE-UN-PERFIL-EXIT              
072100             UNTIL FIN-MZSECD.                                            
072200 0600-EVALUA-SECCIONES-EXIT.                                              
072300     EXIT.                                                                
072400*    03/08/2016 PVEG 117042 - CUENTA APARTE LOS PERFILES QUE      CR2016  
072500*    COINCIDEN EN MATERIAL/REFUERZO (WKS-NUM-MATL-CUMPLE), PARA   CR2016  
072600*    EL PIE DE LA TABLA DE SECCIONES DE 0735 (ANTES SOLO SE       CR2016  
072700*    CONTABAN LOS QUE LLEGABAN A EVALUACION, TOPADOS EN 300).     CR2016  
072800 0605-LEE-UN-PERFIL SECTION.                                              
072900     READ MZSECD                                                          
073000          AT END                                                          
073100             MOVE 1 TO WKS-FIN-MZSECD                                     
073200          NOT AT END                                                      
073300             ADD 1 TO WKS-NUM-LEIDOS-SECD                                 
073400             MOVE 'N' TO WKS-CUMPLE-PERFIL                                
073500             IF SEC-MATERIAL EQUAL WKS-MR-TIPO                            
073600                AND SEC-DEPTH-MM GREATER THAN ZERO                        
073700                AND SEC-I-CM4   GREATER THAN ZERO                         
073800                AND SEC-Z-CM3   GREATER THAN ZERO                         
073900                IF (SEC-ES-REFORZADO AND DSG-INCLUYE-REFORZADO)           
074000                 OR (SEC-NO-REFORZADO AND DSG-INCLUYE-SIN-REFUERZO)       
074100                   MOVE 'S' TO WKS-CUMPLE-PERFIL                          
074200                END-IF                                                    
074300             END-IF                                                       
074400             IF EL-PERFIL-CUMPLE                                          
074500                ADD 1 TO WKS-NUM-MATL-CUMPLE                              
074600                IF WKS-NUM-EVALUADOS LESS THAN 300                        
074700                   PERFORM 0610-CALCULA-UTILIZACION                       
074800                           THRU 0610-CALCULA-UTILIZACION-EXIT             
074900                END-IF                                                    
075000             END-IF                                                       
075100     END-READ.                                                            
075200 0605-LEE-UN-PERFIL-EXIT.                                                 
075300     EXIT.                                                                
075400 0610-CALCULA-UTILIZACION SECTION.                                        
075500     ADD 1 TO WKS-NUM-EVALUADOS                                           
075600     MOVE SEC-SUPPLIER  TO TPF-SUPPLIER (WKS-NUM-EVALUADOS)               
075700     MOVE SEC-NAME      TO TPF-NAME (WKS-NUM-EVALUADOS)                   
075800     MOVE SEC-MATERIAL  TO TPF-MATERIAL (WKS-NUM-EVALUADOS)               
075900     MOVE SEC-REINF     TO TPF-REINF (WKS-NUM-EVALUADOS)                  
076000     MOVE SEC-DEPTH-MM  TO TPF-DEPTH-MM (WKS-NUM-EVALUADOS)               
076100     MOVE SEC-I-CM4     TO TPF-I-CM4 (WKS-NUM-EVALUADOS)                  
076200     MOVE SEC-Z-CM3     TO TPF-Z-CM3 (WKS-NUM-EVALUADOS)                  
076300     COMPUTE TPF-ULS-UTIL (WKS-NUM-EVALUADOS) ROUNDED =                   
076400             WKS-GOV-ZREQ-CM3 / SEC-Z-CM3                                 
076500     COMPUTE TPF-SLS-UTIL (WKS-NUM-EVALUADOS) ROUNDED =                   
076600             WKS-GOV-IREQ-CM4 / SEC-I-CM4                                 
076700     IF TPF-ULS-UTIL (WKS-NUM-EVALUADOS)                                  
076800        GREATER THAN TPF-SLS-UTIL (WKS-NUM-EVALUADOS)                     
076900        MOVE TPF-ULS-UTIL (WKS-NUM-EVALUADOS)                             
077000                                TO TPF-MAX-UTIL (WKS-NUM-EVALUADOS)       
077100     ELSE                                                                 
077200        MOVE TPF-SLS-UTIL (WKS-NUM-EVALUADOS)                             
077300                                TO TPF-MAX-UTIL (WKS-NUM-EVALUADOS)       
077400     END-IF                                                               
077500     COMPUTE TPF-DISTANCIA (WKS-NUM-EVALUADOS) ROUNDED =                  
077600        (TPF-ULS-UTIL (WKS-NUM-EVALUADOS) * TPF-ULS-UTIL (WKS-NUM-EVALUADO
077700      + (TPF-SLS-UTIL (WKS-NUM-EVALUADOS) * TPF-SLS-UTIL (WKS-NUM-EVALUADO
077800     IF TPF-MAX-UTIL (WKS-NUM-EVALUADOS) NOT GREATER THAN 1.0000          
077900        MOVE 'PASS' TO TPF-STATUS (WKS-NUM-EVALUADOS)                     
078000        ADD 1 TO WKS-NUM-PASA                                             
078100     ELSE                                                                 
078200        MOVE 'FAIL' TO TPF-STATUS (WKS-NUM-EVALUADOS)                     
078300        ADD 1 TO WKS-NUM-FALLA                                            
078400     END-IF.                                                              
078500 0610-CALCULA-UTILIZACION-EXIT.                                           
078600     EXIT.                                                                
078700*    05/03/1996 DCHV 115398 - ORDENA LA TABLA SIN VERBO SORT: LOS CR1996  
078800*    PASA VAN PRIMERO (SLS-UTIL DESCENDENTE), LUEGO LOS FALLA     CR1996  
078900*    (MAX-UTIL ASCENDENTE). INTERCAMBIO ESTABLE POR BURBUJA.      CR1996  
079000 0620-ORDENA-EVALUACIONES SECTION.                                        
079100     IF WKS-NUM-EVALUADOS GREATER THAN 1                                  
079200        PERFORM 0621-PASADA-ORDEN THRU 0621-PASADA-ORDEN-EXIT             
079300                VARYING WKS-K FROM 1 BY 1                                 
079400                UNTIL WKS-K GREATER THAN WKS-NUM-EVALUADOS                
079500     END-IF.                                                              
079600 0620-ORDENA-EVALUACIONES-EXIT.                                           
079700     EXIT.                                                                
079800 0621-PASADA-ORDEN SECTION.                                               
079900     PERFORM 0622-COMPARA-Y-CAMBIA THRU 0622-COMPARA-Y-CAMBIA-EXIT        
080000             VARYING WKS-J FROM 1 BY 1                                    
080100             UNTIL WKS-J GREATER THAN WKS-NUM-EVALUADOS - WKS-K.          
080200 0621-PASADA-ORDEN-EXIT.                                                  
080300     EXIT.                                                                
080400 0622-COMPARA-Y-CAMBIA SECTION.                                           
080500     COMPUTE WKS-J-SIG = WKS-J + 1                                        
080600     MOVE 'N' TO WKS-DEBE-CAMBIAR                                         
080700     IF TPF-STATUS (WKS-J) EQUAL 'FAIL'                                   
080800        AND TPF-STATUS (WKS-J-SIG) EQUAL 'PASS'                           
080900        MOVE 'S' TO WKS-DEBE-CAMBIAR                                      
081000     ELSE                                                                 
081100        IF TPF-STATUS (WKS-J) EQUAL TPF-STATUS (WKS-J-SIG)                
081200           IF TPF-STATUS (WKS-J) EQUAL 'PASS'                             
081300              IF TPF-SLS-UTIL (WKS-J)                                     
081400                 LESS THAN TPF-SLS-UTIL (WKS-J-SIG)                       
081500                 MOVE 'S' TO WKS-DEBE-CAMBIAR                             
081600              END-IF                                                      
081700           ELSE                                                           
081800              IF TPF-MAX-UTIL (WKS-J)                                     
081900                 GREATER THAN TPF-MAX-UTIL (WKS-J-SIG)                    
082000                 MOVE 'S' TO WKS-DEBE-CAMBIAR                             
082100              END-IF                                                      
082200           END-IF                                                         
082300        END-IF                                                            
082400     END-IF                                                               
082500     IF DEBE-CAMBIAR                                                      
082600        MOVE TPF-ENTRADA (WKS-J)     TO WKS-PERFIL-SWAP                   
082700        MOVE TPF-ENTRADA (WKS-J-SIG) TO TPF-ENTRADA (WKS-J)               
082800        MOVE WKS-PERFIL-SWAP         TO TPF-ENTRADA (WKS-J-SIG)           
082900     END-IF.                                                              
083000 0622-COMPARA-Y-CAMBIA-EXIT.                                              
083100     EXIT.                                                                
083200*    11/10/1993 DCHV 115120 - ENTRE LOS PERFILES QUE PASAN, ELIGE CR1993  
083300*    LA PROFUNDIDAD MINIMA Y, EN ESE GRUPO, LA MAYOR DISTANCIA    CR1993  
083400*    ULS**2+SLS**2 (NO HACE FALTA LA RAIZ PARA COMPARAR).         CR1993  
083500 0630-RECOMIENDA-SECCION SECTION.                                         
083600     MOVE 'N' TO WKS-REC-OK                                               
083700     IF WKS-NUM-PASA GREATER THAN ZERO                                    
083800        MOVE TPF-DEPTH-MM (1) TO WKS-REC-MIN-DEPTH                        
083900        PERFORM 0631-BUSCA-MIN-PROFUNDIDAD                                
084000                THRU 0631-BUSCA-MIN-PROFUNDIDAD-EXIT                      
084100                VARYING WKS-I FROM 1 BY 1                                 
084200                UNTIL WKS-I GREATER THAN WKS-NUM-PASA                     
084300        MOVE 0 TO WKS-REC-MAX-DIST                                        
084400        PERFORM 0632-BUSCA-MAS-EFICIENTE                                  
084500                THRU 0632-BUSCA-MAS-EFICIENTE-EXIT                        
084600                VARYING WKS-I FROM 1 BY 1                                 
084700                UNTIL WKS-I GREATER THAN WKS-NUM-PASA                     
084800        MOVE 'S' TO WKS-REC-OK                                            
084900     END-IF.                                                              
085000 0630-RECOMIENDA-SECCION-EXIT.                                            
085100     EXIT.                                                                
085200 0631-BUSCA-MIN-PROFUNDIDAD SECTION.                                      
085300     IF TPF-DEPTH-MM (WKS-I) LESS THAN WKS-REC-MIN-DEPTH                  
085400        MOVE TPF-DEPTH-MM (WKS-I) TO WKS-REC-MIN-DEPTH                    
085500     END-IF.                                                              
085600 0631-BUSCA-MIN-PROFUNDIDAD-EXIT.                                         
085700     EXIT.                                                                
085800 0632-BUSCA-MAS-EFICIENTE SECTION.                                        
085900     IF TPF-DEPTH-MM (WKS-I) EQUAL WKS-REC-MIN-DEPTH                      
086000        IF TPF-DISTANCIA (WKS-I) GREATER THAN WKS-REC-MAX-DIST            
086100           MOVE TPF-DISTANCIA (WKS-I) TO WKS-REC-MAX-DIST                 
086200           MOVE TPF-SUPPLIER (WKS-I)  TO WKS-REC-SUPPLIER                 
086300           MOVE TPF-NAME (WKS-I)      TO WKS-REC-NAME                     
086400        END-IF                                                            
086500     END-IF.                                                              
086600 0632-BUSCA-MAS-EFICIENTE-EXIT.                                           
086700     EXIT.                                                                
086800******************************************************************        
086900*        UNIDAD 4 - EMISION DEL INFORME DE DISENO (MZRPT1)                
087000*        Y DEL EXTRACTO DE EVALUACION DE SECCIONES (MZEVAL)               
087100******************************************************************        
087200*    03/05/2007 HLPZ 116233 - ARMA EL INFORME COMPLETO: CABECERA, CR2007  
087300*    DETALLE ULS, DETALLE SLS, TABLA DE SECCIONES Y RECOMENDACION. CR2007 
087400 0700-EMITE-INFORME SECTION.                                              
087500     PERFORM 0710-IMPRIME-CABECERA THRU 0710-IMPRIME-CABECERA-EXIT        
087600     PERFORM 0720-IMPRIME-ULS THRU 0720-IMPRIME-ULS-EXIT                  
087700     PERFORM 0730-IMPRIME-SLS THRU 0730-IMPRIME-SLS-EXIT                  
087800     PERFORM 0735-IMPRIME-SECCIONES THRU 0735-IMPRIME-SECCIONES-EXIT      
087900     PERFORM 0736-IMPRIME-RECOMENDACION                                   
088000             THRU 0736-IMPRIME-RECOMENDACION-EXIT.                        
088100 0700-EMITE-INFORME-EXIT.                                                 
088200     EXIT.                                                                
088300*    12/03/1987 MACR 114402 - RENGLONES DE CABECERA: TITULO, FECHA,       
088400*    GEOMETRIA DEL VANO, MATERIAL RESUELTO Y CARGAS DERIVADAS.            
088500 0710-IMPRIME-CABECERA SECTION.                                           
088600     MOVE SPACES TO LIN-TITULO                                            
088700     MOVE 'MULLION SIZING DESIGN REPORT' TO LT-TITULO                     
088800     WRITE REG-MZRPT1 FROM LIN-TITULO AFTER ADVANCING C01                 
088900                                                                          
089000     MOVE SPACES TO LIN-FECHA                                             
089100     MOVE 'FECHA DE CORRIDA' TO LF-ROTULO                                 
089200     MOVE WKS-FC-AAAAMMDD TO LF-FECHA                                     
089300     WRITE REG-MZRPT1 FROM LIN-FECHA AFTER ADVANCING 2 LINES              
089400                                                                          
089500     MOVE SPACES TO LIN-GEOMETRIA                                         
089600     MOVE 'LUZ DEL MONTANTE (SPAN)' TO LG-ROTULO                          
089700     MOVE WKS-SPAN-M TO LG-VALOR                                          
089800     MOVE 'M' TO LG-UNIDAD                                                
089900     WRITE REG-MZRPT1 FROM LIN-GEOMETRIA AFTER ADVANCING 2 LINES          
090000                                                                          
090100     MOVE SPACES TO LIN-GEOMETRIA                                         
090200     MOVE 'ANCHO TRIBUTARIO (BAY)' TO LG-ROTULO                           
090300     MOVE WKS-BAY-M TO LG-VALOR                                           
090400     MOVE 'M' TO LG-UNIDAD                                                
090500     WRITE REG-MZRPT1 FROM LIN-GEOMETRIA AFTER ADVANCING 1 LINES          
090600                                                                          
090700     MOVE SPACES TO LIN-MATERIAL                                          
090800     MOVE WKS-MR-TIPO           TO LM-TIPO                                
090900     MOVE WKS-MR-GRADO          TO LM-GRADO                               
091000     MOVE WKS-MR-E-GPA          TO LM-E-GPA                               
091100     MOVE WKS-MR-FY-MPA         TO LM-FY-MPA                              
091200     MOVE WKS-MR-DENS           TO LM-DENS                                
091300     MOVE WKS-MR-SIGMA-ALW-R    TO LM-SIGMA-ALLOW                         
091400     WRITE REG-MZRPT1 FROM LIN-MATERIAL AFTER ADVANCING 2 LINES           
091500                                                                          
091600     MOVE SPACES TO LIN-CARGAS                                            
091700     MOVE DSG-WIND-KPA          TO LC-WIND-KPA                            
091800     MOVE WKS-CD-W-NMM          TO LC-WIND-NMM                            
091900     MOVE DSG-BARRIER-KNM       TO LC-BARRIER-KNM                         
092000     MOVE WKS-CD-P-N            TO LC-BARRIER-N                           
092100     MOVE DSG-BARRIER-HT-MM     TO LC-BARRIER-HT                          
092200     WRITE REG-MZRPT1 FROM LIN-CARGAS AFTER ADVANCING 1 LINES             
092300                                                                          
092400     MOVE SPACES TO LIN-CRITERIOS                                         
092500     MOVE WKS-CD-DEFL-LIM-MM TO LR-DEFL-MM                                
092600     MOVE 'L /' TO LR-DEFL-RAZON                                          
092700     MOVE WKS-CD-DEFL-RATIO TO LR-DEFL-N                                  
092800     MOVE DSG-SAFETY-FACTOR TO LR-SAFETY                                  
092900     WRITE REG-MZRPT1 FROM LIN-CRITERIOS AFTER ADVANCING 1 LINES.         
093000 0710-IMPRIME-CABECERA-EXIT.                                              
093100     EXIT.                                                                
093200*    14/06/2003 HLPZ 116004 - DETALLE DE CADA CASO ULS ANALIZADO Y        
093300*    RENGLON DE GOBERNANTES (MAYOR MOMENTO Y MAYOR CORTANTE).             
093400*    03/08/2016 PVEG 117042 - EL RENGLON DE GOBERNANTES MOSTRABA  CR2016  
093500*    EL VALOR BASE (N/N-M) BAJO EL ROTULO KN/KN-M, SIN CONVERTIR. CR2016  
093600*    AHORA IMPRIME LAS DOS COLUMNAS, UNIDAD BASE Y KN/KN-M, VIA    CR2016 
093700*    WKS-CONV-INFORME (LA CONVERSION SE HACE AQUI PORQUE ES SOLO  CR2016  
093800*    PARA EL INFORME, NO PARA EL CALCULO DE 0410).                CR2016  
093900 0720-IMPRIME-ULS SECTION.                                                
094000     MOVE SPACES TO LIN-ULS-TRAILER                                       
094100     MOVE 'CASOS ULS (ESTADO LIMITE ULTIMO)' TO LX-ROTULO                 
094200     WRITE REG-MZRPT1 FROM LIN-ULS-TRAILER AFTER ADVANCING 2 LINES        
094300     PERFORM 0721-IMPRIME-UN-ULS THRU 0721-IMPRIME-UN-ULS-EXIT            
094400             VARYING WKS-I FROM 1 BY 1                                    
094500             UNTIL WKS-I GREATER THAN WKS-NUM-ULS                         
094600                                                                          
094700     COMPUTE WKS-CI-MMAX-KNM ROUNDED = WKS-GOV-MMAX-NM / 1000             
094800     MOVE SPACES TO LIN-ULS-TRAILER                                       
094900     MOVE 'MOMENTO GOBERNANTE' TO LX-ROTULO                               
095000     MOVE TCU-NAME (WKS-IDX-GOV-M) TO LX-CASO                             
095100     MOVE WKS-GOV-MMAX-NM TO LX-VALOR-BASE                                
095200     MOVE 'N-M ' TO LX-UNIDAD-BASE                                        
095300     MOVE WKS-CI-MMAX-KNM TO LX-VALOR-KN                                  
095400     MOVE 'KN-M  ' TO LX-UNIDAD-KN                                        
095500     WRITE REG-MZRPT1 FROM LIN-ULS-TRAILER AFTER ADVANCING 1 LINES        
095600                                                                          
095700     COMPUTE WKS-CI-VMAX-KN ROUNDED = WKS-GOV-VMAX-N / 1000               
095800     MOVE SPACES TO LIN-ULS-TRAILER                                       
095900     MOVE 'CORTANTE GOBERNANTE' TO LX-ROTULO                              
096000     MOVE TCU-NAME (WKS-IDX-GOV-V) TO LX-CASO                             
096100     MOVE WKS-GOV-VMAX-N TO LX-VALOR-BASE                                 
096200     MOVE 'N   ' TO LX-UNIDAD-BASE                                        
096300     MOVE WKS-CI-VMAX-KN TO LX-VALOR-KN                                   
096400     MOVE 'KN    ' TO LX-UNIDAD-KN                                        
096500     WRITE REG-MZRPT1 FROM LIN-ULS-TRAILER AFTER ADVANCING 1 LINES        
096600                                                                          
096700     MOVE SPACES TO LIN-ULS-TRAILER                                       
096800     MOVE 'MODULO REQUERIDO (ZREQ)' TO LX-ROTULO                          
096900     MOVE WKS-GOV-ZREQ-CM3 TO LX-VALOR-KN                                 
097000     MOVE 'CM3   ' TO LX-UNIDAD-KN                                        
097100     WRITE REG-MZRPT1 FROM LIN-ULS-TRAILER AFTER ADVANCING 1 LINES.       
097200 0720-IMPRIME-ULS-EXIT.                                                   
097300     EXIT.                                                                
097400*    03/08/2016 PVEG 117042 - RA/RB/VMAX/MMAX SE PASABAN A LAS    CR2016  
097500*    COLUMNAS KN/KN-M DIRECTAMENTE DESDE LA TABLA (QUE ESTA EN    CR2016  
097600*    N/N-M), SIN DIVIDIR POR 1000. SE ARMA LA CONVERSION AQUI EN  CR2016  
097700*    WKS-CONV-INFORME ANTES DE MOVER A LAS COLUMNAS DEL RENGLON.  CR2016  
097800 0721-IMPRIME-UN-ULS SECTION.                                             
097900     MOVE SPACES TO LIN-ULS-DET                                           
098000     COMPUTE WKS-CI-RA-KN   ROUNDED = TCU-RA-N (WKS-I)   / 1000           
098100     COMPUTE WKS-CI-RB-KN   ROUNDED = TCU-RB-N (WKS-I)   / 1000           
098200     COMPUTE WKS-CI-VMAX-KN ROUNDED = TCU-VMAX-N (WKS-I) / 1000           
098300     COMPUTE WKS-CI-MMAX-KNM ROUNDED = TCU-MMAX-NM (WKS-I) / 1000         
098400     MOVE TCU-NAME (WKS-I)          TO LU-NAME                            
098500     MOVE TCU-WIND-FACTOR (WKS-I)   TO LU-WIND-FACTOR                     
098600     MOVE TCU-BARRIER-FACTOR (WKS-I) TO LU-BARRIER-FACTOR                 
098700     MOVE WKS-CI-RA-KN              TO LU-RA-KN                           
098800     MOVE WKS-CI-RB-KN              TO LU-RB-KN                           
098900     MOVE WKS-CI-VMAX-KN            TO LU-VMAX-KN                         
099000     MOVE WKS-CI-MMAX-KNM           TO LU-MMAX-KNM                        
099100     MOVE TCU-ZREQ-CM3 (WKS-I)      TO LU-ZREQ-CM3                        
099200     WRITE REG-MZRPT1 FROM LIN-ULS-DET AFTER ADVANCING 1 LINES.           
099300 0721-IMPRIME-UN-ULS-EXIT.                                                
099400     EXIT.                                                                
099500*    14/06/2003 HLPZ 116004 - DETALLE DE CADA CASO SLS ANALIZADO Y        
099600*    RENGLON DE GOBERNANTE (MAYOR INERCIA REQUERIDA).                     
099700 0730-IMPRIME-SLS SECTION.                                                
099800     MOVE SPACES TO LIN-SLS-TRAILER                                       
099900     MOVE 'CASOS SLS (ESTADO LIMITE SERVICIO)' TO LZ-ROTULO               
100000     WRITE REG-MZRPT1 FROM LIN-SLS-TRAILER AFTER ADVANCING 2 LINES        
100100     PERFORM 0731-IMPRIME-UN-SLS THRU 0731-IMPRIME-UN-SLS-EXIT            
100200             VARYING WKS-I FROM 1 BY 1                                    
100300             UNTIL WKS-I GREATER THAN WKS-NUM-SLS                         
100400                                                                          
100500     MOVE SPACES TO LIN-SLS-TRAILER                                       
100600     MOVE 'INERCIA GOBERNANTE (IREQ)' TO LZ-ROTULO                        
100700     MOVE TCS-NAME (WKS-IDX-GOV-I) TO LZ-CASO                             
100800     MOVE WKS-GOV-IREQ-CM4 TO LZ-IREQ-CM4                                 
100900     MOVE WKS-CD-DEFL-LIM-MM TO LZ-DEFL-MM                                
101000     WRITE REG-MZRPT1 FROM LIN-SLS-TRAILER AFTER ADVANCING 1 LINES.       
101100 0730-IMPRIME-SLS-EXIT.                                                   
101200     EXIT.                                                                
101300 0731-IMPRIME-UN-SLS SECTION.                                             
101400     MOVE SPACES TO LIN-SLS-DET                                           
101500     MOVE TCS-NAME (WKS-I)          TO LS-NAME                            
101600     MOVE TCS-WIND-FACTOR (WKS-I)   TO LS-WIND-FACTOR                     
101700     MOVE TCS-BARRIER-FACTOR (WKS-I) TO LS-BARRIER-FACTOR                 
101800     MOVE TCS-IREQ-CM4 (WKS-I)      TO LS-IREQ-CM4                        
101900     WRITE REG-MZRPT1 FROM LIN-SLS-DET AFTER ADVANCING 1 LINES.           
102000 0731-IMPRIME-UN-SLS-EXIT.                                                
102100     EXIT.                                                                
102200*    09/09/2011 RSAJ 116588 - TABLA ORDENADA DE PERFILES EVALUADOS  CR2011
102300*    UN RENGLON POR PERFIL, MAS CONTEO DE PASA/FALLA AL PIE.        CR2011
102400*    03/08/2016 PVEG 117042 - EL PIE SOLO TRAIA EVALUADOS/PASA/   CR2016  
102500*    FALLA. SE AGREGAN LEIDOS Y COINCIDEN-MATERIAL (YA SE         CR2016  
102600*    CONTABAN EN WKS PERO NO SE IMPRIMIAN) Y EL PORCENTAJE DE     CR2016  
102700*    APROBACION EN LK-PCT/LK-PCT-LIT (CAMPOS DEL COPYBOOK QUE     CR2016  
102800*    ESTABAN DECLARADOS SIN USAR).                                CR2016  
102900 0735-IMPRIME-SECCIONES SECTION.                                          
103000     MOVE SPACES TO LIN-CONTROL                                           
103100     MOVE 'CATALOGO DE PERFILES EVALUADOS' TO LK-ROTULO                   
103200     WRITE REG-MZRPT1 FROM LIN-CONTROL AFTER ADVANCING 2 LINES            
103300     PERFORM 0740-ESCRIBE-EVAL THRU 0740-ESCRIBE-EVAL-EXIT                
103400             VARYING WKS-I FROM 1 BY 1                                    
103500             UNTIL WKS-I GREATER THAN WKS-NUM-EVALUADOS                   
103600                                                                          
103700     MOVE SPACES TO LIN-CONTROL                                           
103800     MOVE 'PERFILES LEIDOS DE MZSECD' TO LK-ROTULO                        
103900     MOVE WKS-NUM-LEIDOS-SECD TO LK-VALOR                                 
104000     WRITE REG-MZRPT1 FROM LIN-CONTROL AFTER ADVANCING 2 LINES            
104100                                                                          
104200     MOVE SPACES TO LIN-CONTROL                                           
104300     MOVE 'PERFILES QUE COINCIDEN MATERIAL' TO LK-ROTULO                  
104400     MOVE WKS-NUM-MATL-CUMPLE TO LK-VALOR                                 
104500     WRITE REG-MZRPT1 FROM LIN-CONTROL AFTER ADVANCING 1 LINES            
104600                                                                          
104700     MOVE SPACES TO LIN-CONTROL                                           
104800     MOVE 'PERFILES EVALUADOS' TO LK-ROTULO                               
104900     MOVE WKS-NUM-EVALUADOS TO LK-VALOR                                   
105000     WRITE REG-MZRPT1 FROM LIN-CONTROL AFTER ADVANCING 1 LINES            
105100                                                                          
105200     MOVE SPACES TO LIN-CONTROL                                           
105300     MOVE 'PERFILES QUE PASAN' TO LK-ROTULO                               
105400     MOVE WKS-NUM-PASA TO LK-VALOR                                        
105500     WRITE REG-MZRPT1 FROM LIN-CONTROL AFTER ADVANCING 1 LINES            
105600                                                                          
105700     MOVE SPACES TO LIN-CONTROL                                           
105800     MOVE 'PERFILES QUE FALLAN' TO LK-ROTULO                              
105900     MOVE WKS-NUM-FALLA TO LK-VALOR                                       
106000     WRITE REG-MZRPT1 FROM LIN-CONTROL AFTER ADVANCING 1 LINES            
106100                                                                          
106200     MOVE SPACES TO LIN-CONTROL                                           
106300     MOVE 'PORCENTAJE DE APROBACION' TO LK-ROTULO                         
106400     IF WKS-NUM-EVALUADOS GREATER THAN ZERO                               
106500        COMPUTE LK-PCT ROUNDED =                                          
106600                WKS-NUM-PASA * 100 / WKS-NUM-EVALUADOS                    
106700     ELSE                                                                 
106800        MOVE 0 TO LK-PCT                                                  
106900     END-IF                                                               
107000     MOVE '%' TO LK-PCT-LIT                                               
107100     WRITE REG-MZRPT1 FROM LIN-CONTROL AFTER ADVANCING 1 LINES.           
107200 0735-IMPRIME-SECCIONES-EXIT.                                             
107300     EXIT.                                                                
107400*    21/01/2015 RSAJ 116910 - IMPRIME EL RENGLON DEL PERFIL WKS-I   CR2015
107500*    EN EL INFORME Y ESCRIBE SU CONTRAPARTE EN EL EXTRACTO MZEVAL.  CR2015
107600 0740-ESCRIBE-EVAL SECTION.                                               
107700     MOVE SPACES TO LIN-SECCION-DET                                       
107800     MOVE TPF-SUPPLIER (WKS-I)   TO LP-SUPPLIER                           
107900     MOVE TPF-NAME (WKS-I)       TO LP-NAME                               
108000     MOVE TPF-DEPTH-MM (WKS-I)   TO LP-DEPTH-MM                           
108100     MOVE TPF-Z-CM3 (WKS-I)      TO LP-Z-CM3                              
108200     MOVE TPF-I-CM4 (WKS-I)      TO LP-I-CM4                              
108300     COMPUTE LP-ULS-PCT ROUNDED = TPF-ULS-UTIL (WKS-I) * 100              
108400     COMPUTE LP-SLS-PCT ROUNDED = TPF-SLS-UTIL (WKS-I) * 100              
108500     MOVE TPF-STATUS (WKS-I)     TO LP-STATUS                             
108600     WRITE REG-MZRPT1 FROM LIN-SECCION-DET AFTER ADVANCING 1 LINES        
108700                                                                          
108800     MOVE TPF-SUPPLIER (WKS-I)   TO SE-SUPPLIER                           
108900     MOVE TPF-NAME (WKS-I)       TO SE-NAME                               
109000     MOVE TPF-DEPTH-MM (WKS-I)   TO SE-DEPTH-MM                           
109100     MOVE TPF-Z-CM3 (WKS-I)      TO SE-Z-CM3                              
109200     MOVE TPF-I-CM4 (WKS-I)      TO SE-I-CM4                              
109300     MOVE TPF-ULS-UTIL (WKS-I)   TO SE-ULS-UTIL                           
109400     MOVE TPF-SLS-UTIL (WKS-I)   TO SE-SLS-UTIL                           
109500     MOVE TPF-STATUS (WKS-I)     TO SE-STATUS                             
109600     WRITE REG-MZEVAL.                                                    
109700 0740-ESCRIBE-EVAL-EXIT.                                                  
109800     EXIT.                                                                
109900*    03/05/2007 HLPZ 116233 - RENGLON FINAL CON EL PERFIL         CR2007  
110000*    RECOMENDADO (MENOR PROFUNDIDAD, VER 0630). SI NINGUN         CR2007  
110100*    PERFIL PASA SE AVISA QUE NO HAY RECOMENDACION.               CR2007  
110200*    10/08/2016 PVEG 117052 - EL MOVE SPACES TO LIN-RECOMENDACION   CR2019
110300*    BORRABA TAMBIEN LN-ROTULO ('RECOMMENDED: ') SIN VOLVER A       CR2019
110400*    CARGARLO (A DIFERENCIA DE LOS DEMAS RENGLONES DEL INFORME,     CR2019
110500*    QUE SI RE-CARGAN SU ROTULO FIJO DESPUES DEL MOVE SPACES). SE   CR2019
110600*    AGREGA EL MOVE FALTANTE Y SE CAMBIA EL AVISO DE 'NINGUN        CR2019
110700*    PERFIL CUMPLE' AL TEXTO EN INGLES PEDIDO PARA ESTE RENGLON     CR2019
110800*    (LN-MENSAJE, VER MZRPT1).                                      CR2019
110900 0736-IMPRIME-RECOMENDACION SECTION.                                      
111000     MOVE SPACES TO LIN-RECOMENDACION                                     
111100     MOVE 'RECOMMENDED: ' TO LN-ROTULO                                    
111200     IF HAY-RECOMENDACION                                                 
111300        MOVE WKS-REC-SUPPLIER TO LN-SUPPLIER                              
111400        MOVE WKS-REC-NAME     TO LN-NAME                                  
111500     ELSE                                                                 
111600        MOVE 'NO SUITABLE SECTIONS FOUND - ADJUST PARAMETERS'             
111700                TO LN-MENSAJE                                             
111800     END-IF                                                               
111900     WRITE REG-MZRPT1 FROM LIN-RECOMENDACION AFTER ADVANCING 2 LINES.     
112000 0736-IMPRIME-RECOMENDACION-EXIT.                                         
112100     EXIT.                                                                
112200******************************************************************        
112300*        CIERRE DE ARCHIVOS Y ESTADISTICAS DE LA CORRIDA                  
112400******************************************************************        
112500*    08/04/1988 MACR 114402 - CIERRA LOS 5 ARCHIVOS Y MUESTRA UN          
112600*    RESUMEN DE LA CORRIDA POR CONSOLA (MISMO ESTILO DE MASCARA           
112700*    QUE LA RUTINA DE ESTADISTICAS DE CIERRES1).                          
112800 0900-FINALIZA SECTION.                                                   
112900     CLOSE MZDSGN MZLDCS MZSECD MZRPT1 MZEVAL                             
113000     DISPLAY '===================================================='       
113100             UPON CONSOLE                                                 
113200     DISPLAY '   MZCW1C01 - RESUMEN DE LA CORRIDA' UPON CONSOLE           
113300     MOVE WKS-NUM-LEIDOS-SECD TO WKS-ED-CONTADOR                          
113400     DISPLAY '   PERFILES LEIDOS DE MZSECD .......... '                   
113500             WKS-ED-CONTADOR UPON CONSOLE                                 
113600     MOVE WKS-NUM-EVALUADOS TO WKS-ED-CONTADOR                            
113700     DISPLAY '   PERFILES EVALUADOS ................. '                   
113800             WKS-ED-CONTADOR UPON CONSOLE                                 
113900     MOVE WKS-NUM-PASA TO WKS-ED-CONTADOR                                 
114000     DISPLAY '   PERFILES QUE PASAN ................. '                   
114100             WKS-ED-CONTADOR UPON CONSOLE                                 
114200     MOVE WKS-NUM-FALLA TO WKS-ED-CONTADOR                                
114300     DISPLAY '   PERFILES QUE FALLAN ................ '                   
114400             WKS-ED-CONTADOR UPON CONSOLE                                 
114500     IF HAY-RECOMENDACION                                                 
114600        DISPLAY '   RECOMENDADO ......................... '               
114700                WKS-REC-SUPPLIER ' ' WKS-REC-NAME UPON CONSOLE            
114800     ELSE                                                                 
114900        DISPLAY '   RECOMENDADO ......................... '               
115000                'NINGUNO' UPON CONSOLE                                    
115100     END-IF                                                               
115200     DISPLAY '===================================================='       
115300             UPON CONSOLE.                                                
115400 0900-FINALIZA-EXIT.                                                      
115500     EXIT.                                                                
