000100******************************************************************        
000200*      M Z R P T 1  -  L I N E A S   D E   I M P R E S I O N     *        
000300*             D E L   I N F O R M E   D E   D I S E N O          *        
000400******************************************************************        
000500*   APLICACION  : DISENO DE MONTANTES DE MURO CORTINA            *        
000600*   ARCHIVO     : DESIGN-REPORT (SALIDA, IMPRESION, 132 COL)     *        
000700*   DESCRIPCION : UNA LINEA 01 POR CADA TIPO DE RENGLON DEL      *        
000800*               : INFORME. TODAS REDEFINEN LA MISMA AREA DE      *        
000900*               : IMPRESION DE 132 POSICIONES.                   *        
001000******************************************************************        
001100*   MANTENIMIENTO                                                *        
001200*   FECHA     INIC   DESCRIPCION                                 *        
001300*   --------  -----  --------------------------------------------*        
001400*   12/03/1987 MACR  VERSION ORIGINAL DEL LAYOUT (SOLO CABECERA) *        
001500*   19/07/1999 MACR  AJUSTE Y2K DE LA LINEA DE FECHA DE CORRIDA  *        
001600*   14/06/2003 HLPZ  AGREGA LINEAS ULS/SLS Y DE SECCION          *        
001700*   03/05/2007 HLPZ  AGREGA LINEA DE RECOMENDACION               *        
001800*   03/08/2016 PVEG  RENGLON DE GOBERNANTES ULS AHORA LLEVA      *        
001900*                    VALOR EN UNIDAD BASE Y EN KN/KN-M (117042)  *        
002000*   10/08/2016 PVEG  AGREGA LN-MENSAJE PARA EL AVISO DE NINGUN   *        
002100*                    PERFIL RECOMENDADO (117052)                 *        
002200******************************************************************        
002300 01  LIN-IMPRESION                  PIC X(132).                           
002400                                                                          
002500 01  LIN-TITULO REDEFINES LIN-IMPRESION.                                  
002600     05  FILLER                     PIC X(40).                            
002700     05  LT-TITULO                  PIC X(35) VALUE                       
002800         'MULLION SIZING DESIGN REPORT'.                                  
002900     05  FILLER                     PIC X(56).                            
003000                                                                          
003100 01  LIN-FECHA REDEFINES LIN-IMPRESION.                                   
003200     05  FILLER                     PIC X(01) VALUE SPACES.               
003300     05  LF-ROTULO                  PIC X(16) VALUE                       
003400         'FECHA DE CORRIDA'.                                              
003500     05  FILLER                     PIC X(02) VALUE SPACES.               
003600     05  LF-FECHA                   PIC X(08).                            
003700     05  FILLER                     PIC X(104).                           
003800                                                                          
003900 01  LIN-GEOMETRIA REDEFINES LIN-IMPRESION.                               
004000     05  FILLER                     PIC X(01) VALUE SPACES.               
004100     05  LG-ROTULO                  PIC X(20).                            
004200     05  LG-VALOR                   PIC Z(06)9.99.                        
004300     05  LG-UNIDAD                  PIC X(10).                            
004400     05  FILLER                     PIC X(88).                            
004500                                                                          
004600 01  LIN-MATERIAL REDEFINES LIN-IMPRESION.                                
004700     05  FILLER                     PIC X(01) VALUE SPACES.               
004800     05  LM-TIPO                    PIC X(09).                            
004900     05  FILLER                     PIC X(01) VALUE SPACES.               
005000     05  LM-GRADO                   PIC X(08).                            
005100     05  FILLER                     PIC X(02) VALUE SPACES.               
005200     05  LM-E-GPA                   PIC ZZ9.99.                           
005300     05  FILLER                     PIC X(01) VALUE SPACES.               
005400     05  LM-FY-MPA                  PIC ZZ9.99.                           
005500     05  FILLER                     PIC X(01) VALUE SPACES.               
005600     05  LM-DENS                    PIC ZZZ9.9.                           
005700     05  FILLER                     PIC X(01) VALUE SPACES.               
005800     05  LM-SIGMA-ALLOW             PIC ZZ9.99.                           
005900     05  FILLER                     PIC X(78).                            
006000                                                                          
006100 01  LIN-CARGAS REDEFINES LIN-IMPRESION.                                  
006200     05  FILLER                     PIC X(01) VALUE SPACES.               
006300     05  LC-WIND-KPA                PIC Z9.99.                            
006400     05  FILLER                     PIC X(01) VALUE SPACES.               
006500     05  LC-WIND-NMM                PIC ZZ9.999.                          
006600     05  FILLER                     PIC X(01) VALUE SPACES.               
006700     05  LC-BARRIER-KNM             PIC 9.99.                             
006800     05  FILLER                     PIC X(01) VALUE SPACES.               
006900     05  LC-BARRIER-N               PIC ZZZZZ9.99.                        
007000     05  FILLER                     PIC X(01) VALUE SPACES.               
007100     05  LC-BARRIER-HT              PIC ZZZ9.                             
007200     05  FILLER                     PIC X(93).                            
007300                                                                          
007400 01  LIN-CRITERIOS REDEFINES LIN-IMPRESION.                               
007500     05  FILLER                     PIC X(01) VALUE SPACES.               
007600     05  LR-DEFL-MM                 PIC ZZ9.99.                           
007700     05  FILLER                     PIC X(01) VALUE SPACES.               
007800     05  LR-DEFL-RAZON              PIC X(09).                            
007900     05  LR-DEFL-N                  PIC ZZZ9.                             
008000     05  FILLER                     PIC X(01) VALUE SPACES.               
008100     05  LR-SAFETY                  PIC 9.99.                             
008200     05  FILLER                     PIC X(102).                           
008300                                                                          
008400 01  LIN-ULS-DET REDEFINES LIN-IMPRESION.                                 
008500     05  LU-NAME                    PIC X(20).                            
008600     05  LU-WIND-FACTOR             PIC 9.99.                             
008700     05  FILLER                     PIC X(02) VALUE SPACES.               
008800     05  LU-BARRIER-FACTOR          PIC 9.99.                             
008900     05  FILLER                     PIC X(02) VALUE SPACES.               
009000     05  LU-RA-KN                   PIC ZZZ9.999-.                        
009100     05  FILLER                     PIC X(01) VALUE SPACES.               
009200     05  LU-RB-KN                   PIC ZZZ9.999-.                        
009300     05  FILLER                     PIC X(01) VALUE SPACES.               
009400     05  LU-VMAX-KN                 PIC ZZZ9.999.                         
009500     05  FILLER                     PIC X(01) VALUE SPACES.               
009600     05  LU-MMAX-KNM                PIC ZZZ9.999.                         
009700     05  FILLER                     PIC X(01) VALUE SPACES.               
009800     05  LU-ZREQ-CM3                PIC ZZZ9.99.                          
009900     05  FILLER                     PIC X(47).                            
010000                                                                          
010100*   03/08/2016 PVEG 117042 - AGREGA LX-VALOR-BASE/LX-UNIDAD-BASE          
010200*   PARA MOSTRAR EL GOBERNANTE EN UNIDAD BASE ADEMAS DE KN/KN-M           
010300*   (ANTES SOLO HABIA UNA COLUMNA, ROTULADA KN/KN-M PERO CARGADA          
010400*   SIN CONVERTIR DESDE LA UNIDAD BASE). LX-ROTULO SE ACORTA DE           
010500*   30 A 24 PARA HACER LUGAR, LOS ROTULOS ACTUALES ENTRAN HOLGADO.        
010600 01  LIN-ULS-TRAILER REDEFINES LIN-IMPRESION.                             
010700     05  FILLER                     PIC X(01) VALUE SPACES.               
010800     05  LX-ROTULO                  PIC X(24).                            
010900     05  LX-CASO                    PIC X(20).                            
011000     05  FILLER                     PIC X(01) VALUE SPACES.               
011100     05  LX-VALOR-BASE              PIC Z(06)9.999-.                      
011200     05  FILLER                     PIC X(01) VALUE SPACES.               
011300     05  LX-UNIDAD-BASE             PIC X(04).                            
011400     05  FILLER                     PIC X(01) VALUE SPACES.               
011500     05  LX-VALOR-KN                PIC ZZZ9.999-.                        
011600     05  FILLER                     PIC X(01) VALUE SPACES.               
011700     05  LX-UNIDAD-KN               PIC X(06).                            
011800     05  FILLER                     PIC X(52).                            
011900                                                                          
012000 01  LIN-SLS-DET REDEFINES LIN-IMPRESION.                                 
012100     05  LS-NAME                    PIC X(20).                            
012200     05  LS-WIND-FACTOR             PIC 9.99.                             
012300     05  FILLER                     PIC X(02) VALUE SPACES.               
012400     05  LS-BARRIER-FACTOR          PIC 9.99.                             
012500     05  FILLER                     PIC X(02) VALUE SPACES.               
012600     05  LS-IREQ-CM4                PIC ZZZZZ9.99.                        
012700     05  FILLER                     PIC X(87).                            
012800                                                                          
012900 01  LIN-SLS-TRAILER REDEFINES LIN-IMPRESION.                             
013000     05  FILLER                     PIC X(01) VALUE SPACES.               
013100     05  LZ-ROTULO                  PIC X(30).                            
013200     05  LZ-CASO                    PIC X(20).                            
013300     05  FILLER                     PIC X(01) VALUE SPACES.               
013400     05  LZ-IREQ-CM4                PIC ZZZZZ9.99.                        
013500     05  FILLER                     PIC X(01) VALUE SPACES.               
013600     05  LZ-DEFL-MM                 PIC ZZ9.99.                           
013700     05  FILLER                     PIC X(60).                            
013800                                                                          
013900 01  LIN-SECCION-DET REDEFINES LIN-IMPRESION.                             
014000     05  LP-SUPPLIER                PIC X(12).                            
014100     05  FILLER                     PIC X(01) VALUE SPACES.               
014200     05  LP-NAME                    PIC X(20).                            
014300     05  FILLER                     PIC X(01) VALUE SPACES.               
014400     05  LP-DEPTH-MM                PIC ZZZ9.9.                           
014500     05  FILLER                     PIC X(01) VALUE SPACES.               
014600     05  LP-Z-CM3                   PIC ZZZ9.99.                          
014700     05  FILLER                     PIC X(01) VALUE SPACES.               
014800     05  LP-I-CM4                   PIC ZZZZZ9.99.                        
014900     05  FILLER                     PIC X(01) VALUE SPACES.               
015000     05  LP-ULS-PCT                 PIC ZZZ9.9.                           
015100     05  FILLER                     PIC X(01) VALUE SPACES.               
015200     05  LP-SLS-PCT                 PIC ZZZ9.9.                           
015300     05  FILLER                     PIC X(01) VALUE SPACES.               
015400     05  LP-STATUS                  PIC X(04).                            
015500     05  FILLER                     PIC X(47).                            
015600                                                                          
015700 01  LIN-CONTROL REDEFINES LIN-IMPRESION.                                 
015800     05  FILLER                     PIC X(01) VALUE SPACES.               
015900     05  LK-ROTULO                  PIC X(30).                            
016000     05  LK-VALOR                   PIC ZZZZZ9.                           
016100     05  FILLER                     PIC X(01) VALUE SPACES.               
016200     05  LK-PCT                     PIC ZZ9.9.                            
016300     05  FILLER                     PIC X(01) VALUE SPACES.               
016400     05  LK-PCT-LIT                 PIC X(01) VALUE '%'.                  
016500     05  FILLER                     PIC X(84).                            
016600                                                                          
016700*   10/08/2016 PVEG 117052 - AGREGA LN-MENSAJE PARA EL RENGLON DE         
016800*   0736 CUANDO NO HAY RECOMENDACION (ANTES SOLO CABIA EN LN-NAME,        
016900*   X(20), MUY CORTO PARA EL TEXTO PEDIDO PARA ESE CASO).                 
017000 01  LIN-RECOMENDACION REDEFINES LIN-IMPRESION.                           
017100     05  FILLER                     PIC X(01) VALUE SPACES.               
017200     05  LN-ROTULO                  PIC X(13) VALUE 'RECOMMENDED: '.      
017300     05  LN-SUPPLIER                PIC X(12).                            
017400     05  FILLER                     PIC X(02) VALUE SPACES.               
017500     05  LN-NAME                    PIC X(20).                            
017600     05  FILLER                     PIC X(01) VALUE SPACES.               
017700     05  LN-MENSAJE                 PIC X(46).                            
017800     05  FILLER                     PIC X(35).                            
