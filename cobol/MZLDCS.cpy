000100******************************************************************        
000200*         M Z L D C S  -  R E G I S T R O   D E   C A S O S       *       
000300*              D E   C O M B I N A C I O N   D E   C A R G A      *       
000400******************************************************************        
000500*   APLICACION  : DISENO DE MONTANTES DE MURO CORTINA            *        
000600*   ARCHIVO     : MZLDCS (ENTRADA, SECUENCIAL, 0-N REGISTROS)    *        
000700*   DESCRIPCION : UN REGISTRO POR CADA COMBINACION ULS O SLS.    *        
000800*               : SI EL ARCHIVO VIENE VACIO SE CARGAN LOS        *        
000900*               : FACTORES POR DEFECTO EN 1990 (VER TABLA        *        
001000*               : TB-DEFECTO-ULS / TB-DEFECTO-SLS MAS ABAJO).    *        
001100******************************************************************        
001200*   MANTENIMIENTO                                                *        
001300*   FECHA     INIC   DESCRIPCION                                 *        
001400*   --------  -----  --------------------------------------------*        
001500*   12/03/1987 MACR  VERSION ORIGINAL DEL LAYOUT                 *        
001600*   19/07/1999 MACR  AJUSTE Y2K, LC-NAME AMPLIADO A 20 POSIC.     *       
001700*   22/02/2004 HLPZ  TABLA DE FACTORES EN 1990 POR DEFECTO        *       
001800******************************************************************        
001900 01  REG-MZLDCS.                                                          
002000     05  LDC-TYPE                  PIC X(03).                             
002100         88  LDC-ES-ULS                   VALUE 'ULS'.                    
002200         88  LDC-ES-SLS                   VALUE 'SLS'.                    
002300     05  LDC-NAME                  PIC X(20).                             
002400     05  LDC-WIND-FACTOR           PIC 9(01)V99.                          
002500     05  LDC-BARRIER-FACTOR        PIC 9(01)V99.                          
002600     05  FILLER                    PIC X(51).                             
002700******************************************************************        
002800*   TABLA DE FACTORES EN 1990 POR DEFECTO (CUANDO MZLDCS VIENE   *        
002900*   VACIO). CARGADA EN WORKING-STORAGE, NO ES PARTE DEL ARCHIVO. *        
003000******************************************************************        
003100 01  TB-DEFECTO-ULS-D.                                                    
003200     05  FILLER  PIC X(26) VALUE 'ULS 1: 1.5W + 0.75L 150075'.            
003300     05  FILLER  PIC X(26) VALUE 'ULS 2: 0.75W + 1.5L 075150'.            
003400     05  FILLER  PIC X(26) VALUE 'ULS 3: 1.5W         150000'.            
003500     05  FILLER  PIC X(26) VALUE 'ULS 4: 1.5L         000150'.            
003600 01  TB-DEFECTO-ULS REDEFINES TB-DEFECTO-ULS-D.                           
003700     05  TBU-ENTRADA OCCURS 4 TIMES.                                      
003800         10  TBU-NAME              PIC X(20).                             
003900         10  TBU-WIND-FACTOR       PIC 9(01)V99.                          
004000         10  TBU-BARRIER-FACTOR    PIC 9(01)V99.                          
004100 01  TB-DEFECTO-SLS-D.                                                    
004200     05  FILLER  PIC X(26) VALUE 'SLS 1: W            100000'.            
004300     05  FILLER  PIC X(26) VALUE 'SLS 2: L            000100'.            
004400 01  TB-DEFECTO-SLS REDEFINES TB-DEFECTO-SLS-D.                           
004500     05  TBS-ENTRADA OCCURS 2 TIMES.                                      
004600         10  TBS-NAME              PIC X(20).                             
004700         10  TBS-WIND-FACTOR       PIC 9(01)V99.                          
004800         10  TBS-BARRIER-FACTOR    PIC 9(01)V99.                          
